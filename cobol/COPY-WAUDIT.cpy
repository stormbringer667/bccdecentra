000100*----------------------------------------------------------------*        
000200*COPY DE REGISTRO DE AUDITORIA DE BENEFICIOS (SALIDA)            *        
000300*UNA LINEA POR CLIENTE Y PRODUCTO, EN ORDEN DE RANKING           *        
000400*LONGITUD DE REGISTRO (25)                                       *        
000500*----------------------------------------------------------------*        
000600 01  REG-AUDITORIA.                                                       
000700     03 AUD-CLIENTE-COD             PIC  9(06).                           
000800     03 AUD-RANKING                 PIC  9(02).                           
000900     03 AUD-PRODUCTO                PIC  X(02).                           
001000     03 AUD-BENEFICIO               PIC  9(11)V99.                        
001100     03 FILLER                      PIC  X(02).                           
