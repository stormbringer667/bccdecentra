000100******************************************************************        
000200*PROGRAMA    : PGMPUSH01                                                  
000300*SISTEMA     : PUSH DE PRODUCTOS PERSONALIZADO POR CLIENTE                
000400*FUNCION     : LEE MAESTRO DE CLIENTES, TRANSACCIONES DE                  
000500*              TARJETA Y TRANSFERENCIAS DE 3 MESES, CALCULA EL            
000600*              BENEFICIO ESPERADO DE 10 PRODUCTOS, ARMA Y VALIDA          
000700*              EL TEXTO DE PUSH Y GRABA RECOMENDACION + AUDITORIA         
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.    PGMPUSH01.                                                
001100 AUTHOR.        R. ZHANGELDINOVA.                                         
001200 INSTALLATION.  DIRECCION DE BANCA DIGITAL - SISTEMAS.                    
001300 DATE-WRITTEN.  14/03/1991.                                               
001400 DATE-COMPILED.                                                           
001500 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.              
001600******************************************************************        
001700*HISTORIAL DE CAMBIOS                                                     
001800*------------------------------------------------------------             
001900*14/03/1991 RZH TK-0118 VERSION INICIAL, SOLO TARJETA VIAJES              
002000*02/07/1991 RZH TK-0134 SE AGREGA CALCULO DE TARJETA PREMIUM              
002100*29/11/1991 LFG TK-0151 SE AGREGA CALCULO DE TARJETA DE CREDITO           
002200*17/02/1992 LFG TK-0162 SE AGREGA CAMBIO DE DIVISAS (FX)                  
002300*05/09/1992 RZH TK-0180 SE AGREGAN LOS 3 DEPOSITOS A PLAZO                
002400*21/01/1993 MTB TK-0199 SE AGREGAN INVERSIONES Y LINGOTES DE ORO          
002500*30/06/1993 MTB TK-0205 SE ARMA EL RANKING DE LOS 10 PRODUCTOS            
002600*11/02/1994 LFG TK-0223 SE AGREGA EL TEXTO DE PUSH POR PLANTILLA          
002700*19/08/1994 RZH TK-0241 SE AGREGA EL MES DE REFERENCIA (MODA)             
002800*03/01/1995 MTB TK-0260 SE LLAMA A UTLVALID PARA VALIDAR EL PUSH          
002900*27/06/1995 LFG TK-0274 SE GRABA EL ARCHIVO DE AUDITORIA DE               
003000*                       BENEFICIOS, UNA LINEA POR PRODUCTO                
003100*14/12/1995 RZH TK-0289 SE AGREGA EL REPORTE DE CORRIDA CON               
003200*                       TOTALES DE CONTROL                                
003300*22/05/1996 MTB TK-0301 CORRECCION: LOS MONTOS NEGATIVOS DE               
003400*                       TARJETA NO RESTABAN DEL GASTO ACUMULADO           
003500*09/10/1996 LFG TK-0318 CORRECCION EN EL DESEMPATE DEL RANKING,           
003600*                       DEBE RESPETAR EL ORDEN DE CATALOGO                
003700*15/04/1997 RZH TK-0330 SE AGREGA EL TOPE DE 100.000 KZT AL               
003800*                       CASHBACK DE LA TARJETA PREMIUM                    
003900*28/11/1997 MTB TK-0347 CORRECCION EN EL FORMATO DE MONTO KZT,            
004000*                       EL SEPARADOR DE MILES QUEDABA PEGADO              
004100*19/08/1998 LFG TK-0360 REVISION Y2K - LA FECHA DE TRANSACCION            
004200*                       SE TRATA TOTALMENTE EN AAAAMMDD, SIN              
004300*                       VENTANA DE SIGLO, PARA EL AMBIENTE 2000           
004400*22/02/1999 LFG TK-0360 REVISION Y2K - CONFIRMADO OK PARA EL              
004500*                       CORTE DE FIN DE ANIO 1999/2000                    
004600*07/09/2001 RZH TK-0392 SE AGREGA EL ARCHIVO DE FEATURES COMO             
004700*                       FLUJO INDEPENDIENTE (VER PGMFEAT01)               
004800*30/01/2004 MTB TK-0410 SE AJUSTA LA TASA DE DEPOSITO SEGUN               
004900*                       CIRCULAR DE TESORERIA 04/2004                     
005000*12/06/2009 LFG TK-0455 SE AMPLIA REG-CLIENTE PARA EL ESTADO              
005100*                       SALARIAL (ZP), ANTES SOLO ST/PR/SD                
005200*14/11/2011 RZH TK-0488 CORRECCION: EL TEXTO DE PUSH DE PM/CC/            
005300*                       FX/DM-DS-DN/IN/GD INSERTABA EL MONTO              
005400*                       DE BENEFICIO EN LA FRASE; LA PLANTILLA            
005500*                       DEBE SER FIJA SALVO PARA TARJETA VIAJES           
005600*                       (UNICO PRODUCTO CON MONTO EN EL TEXTO)            
005700*03/02/2012 MTB TK-0496 SE SEPARA WS-VIAJES-SUM-CRUDO (MONTO              
005800*                       CRUDO, SIN RECORTAR) DE WS-VIAJES-SUM-            
005900*                       GASTO (RECORTADO, USADO EN EL CALCULO             
006000*                       DEL BENEFICIO DE TARJETA VIAJES)                  
006100******************************************************************        
006200 ENVIRONMENT DIVISION.                                                    
006300*--------------------                                                     
006400 CONFIGURATION SECTION.                                                   
006500*---------------------                                                    
006600 SPECIAL-NAMES.                                                           
006700*    C01 GOBIERNA EL SALTO DE PAGINA (TOP-OF-FORM) DEL                    
006800*    REPORTE DE CORRIDA IMPRESO EN 6000.                                  
006900     C01 IS TOP-OF-FORM                                                   
007000*    LA CLASE DE MAYUSCULAS QUEDA DECLARADA POR SIMETRIA CON              
007100*    UTLVALID, NO SE USA DIRECTAMENTE EN ESTE PROGRAMA.                   
007200     CLASS WS-CLASE-MAYUSCULA IS 'A' THRU 'Z'                             
007300     UPSI-0 OFF                                                           
007400        SKIP-AUDITORIA.                                                   
007500 INPUT-OUTPUT SECTION.                                                    
007600*--------------------                                                     
007700 FILE-CONTROL.                                                            
007800*------------                                                             
007900*    MAESTRO DE CLIENTES, CLAVE PRINCIPAL DEL MATCH-MERGE.                
008000     SELECT CLIENTES          ASSIGN TO 'CLIENTES'                        
008100                               ORGANIZATION IS LINE SEQUENTIAL            
008200                               FILE STATUS  IS FS-CLIENTES.               
008300*    TRANSACCIONES DE TARJETA DEL TRIMESTRE, ORDENADAS POR                
008400*    CLIENTE (VER WTXN) PARA EL APAREO 1 A N CONTRA CLIENTES.             
008500     SELECT TRANSACCIONES     ASSIGN TO 'TRANSACC'                        
008600                               ORGANIZATION IS LINE SEQUENTIAL            
008700                               FILE STATUS  IS FS-TXN.                    
008800*    TRANSFERENCIAS DEL TRIMESTRE (FX, INVERSIONES, ORO),                 
008900*    TAMBIEN ORDENADAS POR CLIENTE.                                       
009000     SELECT TRANSFERENCIAS    ASSIGN TO 'TRANSFER'                        
009100                               ORGANIZATION IS LINE SEQUENTIAL            
009200                               FILE STATUS  IS FS-TRF.                    
009300*    SALIDA: UNA LINEA DE RECOMENDACION POR CLIENTE.                      
009400     SELECT RECOMENDACIONES   ASSIGN TO 'RECOMEND'                        
009500                               ORGANIZATION IS LINE SEQUENTIAL            
009600                               FILE STATUS  IS FS-RECO.                   
009700*    SALIDA: AUDITORIA DE LAS 10 POSICIONES DEL RANKING DE                
009800*    BENEFICIOS DE CADA CLIENTE, PARA TRAZABILIDAD.                       
009900     SELECT AUDITBENEF        ASSIGN TO 'AUDITBEN'                        
010000                               ORGANIZATION IS LINE SEQUENTIAL            
010100                               FILE STATUS  IS FS-AUDIT.                  
010200*    SALIDA: REPORTE IMPRESO DE CONTROL DE LA CORRIDA.                    
010300     SELECT REPORTE-CORRIDA   ASSIGN TO 'RUNRPT'                          
010400                               ORGANIZATION IS LINE SEQUENTIAL            
010500                               FILE STATUS  IS FS-REPORTE.                
010600 DATA DIVISION.                                                           
010700*-------------                                                            
010800 FILE SECTION.                                                            
010900*------------                                                             
011000*    REGISTRO DE ENTRADA DEL MAESTRO, 61 POSICIONES, SE                   
011100*    REDEFINE CON LA COPY WCLIENT.                                        
011200 FD  CLIENTES                                                             
011300     RECORDING MODE IS F                                                  
011400     BLOCK 0.                                                             
011500 01  REG-CLIENTES-FD                PIC X(61).                            
011600*    REGISTRO DE ENTRADA DE TRANSACCIONES, 32 POSICIONES,                 
011700*    REDEFINIDO CON LA COPY WTXN.                                         
011800 FD  TRANSACCIONES                                                        
011900     RECORDING MODE IS F                                                  
012000     BLOCK 0.                                                             
012100 01  REG-TXN-FD                     PIC X(32).                            
012200*    REGISTRO DE ENTRADA DE TRANSFERENCIAS, 39 POSICIONES,                
012300*    REDEFINIDO CON LA COPY WTRF.                                         
012400 FD  TRANSFERENCIAS                                                       
012500     RECORDING MODE IS F                                                  
012600     BLOCK 0.                                                             
012700 01  REG-TRF-FD                     PIC X(39).                            
012800*    REGISTRO DE SALIDA DE RECOMENDACIONES, 250 POSICIONES,               
012900*    REDEFINIDO CON LA COPY WRECO.                                        
013000 FD  RECOMENDACIONES                                                      
013100     RECORDING MODE IS F                                                  
013200     BLOCK 0.                                                             
013300 01  REG-RECO-FD                    PIC X(250).                           
013400*    REGISTRO DE SALIDA DE AUDITORIA, 25 POSICIONES,                      
013500*    REDEFINIDO CON LA COPY WAUDIT.                                       
013600 FD  AUDITBENEF                                                           
013700     RECORDING MODE IS F                                                  
013800     BLOCK 0.                                                             
013900 01  REG-AUDIT-FD                   PIC X(25).                            
014000*    REGISTRO DE SALIDA DEL REPORTE DE CORRIDA, 132                       
014100*    POSICIONES (ANCHO CLASICO DE IMPRESORA DE LINEA).                    
014200 FD  REPORTE-CORRIDA                                                      
014300     RECORDING MODE IS F                                                  
014400     BLOCK 0.                                                             
014500 01  REG-REPORTE-FD                 PIC X(132).                           
014600 WORKING-STORAGE SECTION.                                                 
014700*-----------------------                                                  
014800*    NOMBRE DEL PROGRAMA, SE USA EN EL ENCABEZADO DEL                     
014900*    REPORTE DE CORRIDA Y EN LOS DISPLAY DE CONTROL.                      
015000 77  WS-PROGRAMA                    PIC X(09) VALUE 'PGMPUSH01'.          
015100*    FILE STATUS DE CADA UNO DE LOS 6 ARCHIVOS DEL PROGRAMA.              
015200 77  FS-CLIENTES                    PIC X(02) VALUE ' '.                  
015300     88 88-FS-CLIENTES-OK                     VALUE '00'.                 
015400     88 88-FS-CLIENTES-EOF                    VALUE '10'.                 
015500*    TRANSACCIONES.                                                       
015600 77  FS-TXN                         PIC X(02) VALUE ' '.                  
015700     88 88-FS-TXN-OK                          VALUE '00'.                 
015800     88 88-FS-TXN-EOF                         VALUE '10'.                 
015900*    TRANSFERENCIAS.                                                      
016000 77  FS-TRF                         PIC X(02) VALUE ' '.                  
016100     88 88-FS-TRF-OK                          VALUE '00'.                 
016200     88 88-FS-TRF-EOF                         VALUE '10'.                 
016300*    RECOMENDACIONES.                                                     
016400 77  FS-RECO                        PIC X(02) VALUE ' '.                  
016500     88 88-FS-RECO-OK                         VALUE '00'.                 
016600*    AUDITBENEF.                                                          
016700 77  FS-AUDIT                       PIC X(02) VALUE ' '.                  
016800     88 88-FS-AUDIT-OK                        VALUE '00'.                 
016900*    REPORTE-CORRIDA.                                                     
017000 77  FS-REPORTE                     PIC X(02) VALUE ' '.                  
017100     88 88-FS-REPORTE-OK                      VALUE '00'.                 
017200*    CONTADORES DE CONTROL (BINARIOS)                                     
017300 77  WS-CANT-CLIENTES-LEIDOS        PIC 9(07) COMP VALUE 0.               
017400 77  WS-CANT-TXN-LEIDOS             PIC 9(07) COMP VALUE 0.               
017500 77  WS-CANT-TRF-LEIDOS             PIC 9(07) COMP VALUE 0.               
017600 77  WS-CANT-RECO-GRABADOS          PIC 9(07) COMP VALUE 0.               
017700 77  WS-CANT-AUDIT-GRABADOS         PIC 9(07) COMP VALUE 0.               
017800*    ACUMULADOR MONETARIO DE CONTROL (ZONADO, NO EMPACADO)                
017900 77  WS-BENEFICIO-TOTAL-ELEGIDO     PIC 9(13)V99 VALUE 0.                 
018000 77  WS-BENEFICIO-TEXTO-MONTO       PIC 9(11)V99 VALUE 0.                 
018100*    CLAVES DE APAREO DEL MATCH-MERGE (ZONA ALTA = FIN DE ARCHIVO)        
018200 01  WS-CLAVE-CLIENTE               PIC 9(06) VALUE 0.                    
018300 01  WS-CLAVE-TXN                   PIC 9(06) VALUE 0.                    
018400 01  WS-CLAVE-TRF                   PIC 9(06) VALUE 0.                    
018500*    FECHA DE CORRIDA (SE LEE UNA SOLA VEZ EN 1020)                       
018600 01  WS-FECHA-SISTEMA.                                                    
018700     03 WS-FECHA-SISTEMA-AAAA       PIC 9(04).                            
018800     03 WS-FECHA-SISTEMA-MM         PIC 9(02).                            
018900     03 WS-FECHA-SISTEMA-DD         PIC 9(02).                            
019000*    SUBINDICES GENERICOS REUTILIZABLES (EVITAN USAR EL INDICE            
019100*    DE UNA TABLA PARA RECORRER OTRA TABLA DISTINTA)                      
019200 77  WS-SUB-1                       PIC 9(02) COMP VALUE 0.               
019300 77  WS-SUB-2                       PIC 9(02) COMP VALUE 0.               
019400*    AREA GENERICA DE CALCULO DE LONGITUD (ESTILO CALCLEN) PARA           
019500*    ARMAR EL TEXTO DE PUSH SIN BLANCOS DE MAS                            
019600 01  WS-CAMPO-GENERICO              PIC X(60) VALUE SPACES.               
019700*    LARGO SIN BLANCOS DEL CAMPO CARGADO EN WS-CAMPO-GENERICO.            
019800 01  WS-LONGITUD-GENERICO           PIC 9(02) COMP VALUE 0.               
019900*    PUNTERO DE BARRIDO USADO POR 9020-CALCULO-INICIO PARA                
020000*    HALLAR EL PRIMER CARACTER NO BLANCO DE UN CAMPO.                     
020100 01  WS-POSICION-GENERICO           PIC 9(02) COMP VALUE 0.               
020200*    LARGO YA CALCULADO DEL NOMBRE DEL CLIENTE.                           
020300 01  WS-LONGITUD-NOMBRE             PIC 9(02) COMP VALUE 0.               
020400*    LARGO YA CALCULADO DEL NOMBRE DEL MES DE REFERENCIA.                 
020500 01  WS-LONGITUD-MES                PIC 9(02) COMP VALUE 0.               
020600*    LARGO DE LA SUBCADENA DE MONTO YA FORMATEADA EN KZT.                 
020700 01  WS-LARGO-SUBCADENA             PIC 9(02) COMP VALUE 0.               
020800*    PUNTERO DE ARMADO DEL STRING DE 2420-FORMATEO-KZT.                   
020900 01  WS-PTR-BENEFICIO               PIC 9(02) COMP VALUE 1.               
021000*    TABLA DE CONTADORES POR PRODUCTO (DESEMPATE 9)                       
021100 01  WS-CONTADOR-PRODUCTOS.                                               
021200     03 WS-CANT-PROD OCCURS 10 TIMES                                      
021300                     PIC 9(07) COMP.                                      
021400     03 FILLER                      PIC X(02).                            
021500*    HECHOS ACUMULADOS DEL CLIENTE EN PROCESO (SE REINICIAN               
021600*    AL EMPEZAR CADA CLIENTE NUEVO)                                       
021700 01  WS-HECHOS-CLIENTE.                                                   
021800     03 WS-GASTO-CATEGORIA OCCURS 11 TIMES                                
021900                           PIC 9(11)V99.                                  
022000*    GASTO ACUMULADO POR CADA UNA DE LAS 11 CATEGORIAS DEL                
022100*    CATALOGO, EN EL ORDEN DE WS-TABLA-PRODUCTOS.                         
022200     03 WS-GASTO-TOTAL              PIC 9(11)V99.                         
022300*    GASTO TOTAL DEL TRIMESTRE, SUMA DE TODAS LAS CATEGORIAS.             
022400     03 WS-VIAJES-SUM-GASTO         PIC 9(11)V99.                         
022500*    GASTO EN VIAJES/TAXI/HOTEL YA RECORTADO (NUNCA NEGATIVO),            
022600*    USADO PARA EL CALCULO DEL BENEFICIO DE TARJETA VIAJES.               
022700     03 WS-VIAJES-SUM-CRUDO         PIC S9(11)V99.                        
022800*    IDEM, PERO CRUDO (SIN RECORTAR), PARA EL BEHAVIOR DE VIAJES.         
022900     03 WS-MONTO-CRUDO              PIC S9(09)V99.                        
023000*    MONTO CRUDO DE LA TRANSACCION EN PROCESO, ANTES DE                   
023100*    RECORTAR LOS NEGATIVOS (VER 2110-ACUMULO-UNA-TXN).                   
023200     03 WS-TAXI-COUNT               PIC 9(05) COMP.                       
023300*    CANTIDAD DE TRANSACCIONES DE TAXI DEL TRIMESTRE.                     
023400     03 WS-FX-VOLUMEN               PIC 9(11)V99.                         
023500*    VOLUMEN OPERADO EN COMPRA/VENTA DE DIVISA (FXBY/FXSL),               
023600*    BASE DEL BENEFICIO DE CAMBIO DE DIVISAS.                             
023700*    03/02/2012 MTB TK-0498 CUENTA LAS OPERACIONES FX DE TIPO             
023800*    DFTO/DFWI COMO DATO INFORMATIVO (REGLA 4), NO SUMAN VOLUMEN          
023900     03 WS-FX-CONTEO-DFTO-DFWI      PIC 9(07) COMP.                       
024000*    SENAL DE INVERSION PREVIA (INVI/INVO) EN EL TRIMESTRE.               
024100     03 WS-HAY-SENAL-INVEST         PIC X(01).                            
024200        88 88-HAY-SENAL-INVEST               VALUE 'S'.                   
024300*    SENAL DE OPERACION DE ORO (GLDO/GLDI) EN EL TRIMESTRE.               
024400     03 WS-HAY-SENAL-ORO            PIC X(01).                            
024500        88 88-HAY-SENAL-ORO                  VALUE 'S'.                   
024600*    CANTIDAD DE TRANSACCIONES POR MES EN CURSO (MES 1 A 12),             
024700*    PARA DETERMINAR EL MES DE REFERENCIA (MODA) EN 2410.                 
024800     03 WS-MES-FRECUENCIA OCCURS 12 TIMES                                 
024900                          INDEXED BY IDX-HC-MES                           
025000                          PIC 9(05) COMP.                                 
025100     03 FILLER                      PIC X(02).                            
025200*    TABLA DE BENEFICIOS CALCULADOS (ORDEN DE CATALOGO)                   
025300 01  WS-TABLA-BENEFICIOS.                                                 
025400     03 WS-BEN OCCURS 10 TIMES.                                           
025500        05 WS-BEN-PRODUCTO          PIC X(02).                            
025600        05 WS-BEN-MONTO             PIC 9(11)V99.                         
025700     03 FILLER                      PIC X(02).                            
025800*    TABLA DE RANKING (DESCENDENTE POR MONTO, DESEMPATE CATALOGO)         
025900 01  WS-TABLA-RANKING.                                                    
026000     03 WS-RNK OCCURS 10 TIMES                                            
026100               INDEXED BY IDX-RNK.                                        
026200        05 WS-RNK-PRODUCTO          PIC X(02).                            
026300        05 WS-RNK-MONTO             PIC 9(11)V99.                         
026400     03 FILLER                      PIC X(02).                            
026500*    AREA TEMPORAL PARA EL INTERCAMBIO EN 2380-RANKING-PRODUCTOS          
026600 01  WS-RNK-TEMP.                                                         
026700     03 WS-RNK-TEMP-PRODUCTO        PIC X(02).                            
026800     03 WS-RNK-TEMP-MONTO           PIC 9(11)V99.                         
026900     03 FILLER                      PIC X(02).                            
027000*    TOP-3 CATEGORIAS DEL CLIENTE (PARA CREDITO Y BEHAVIOR)               
027100 01  WS-TOP3.                                                             
027200     03 WS-TOP3-IDX OCCURS 3 TIMES                                        
027300                    INDEXED BY IDX-TOP3                                   
027400                    PIC 9(02) COMP.                                       
027500*    GASTO ACUMULADO DE LAS 3 CATEGORIAS TOP, USADO COMO                  
027600*    BASE DEL BENEFICIO DE TARJETA DE CREDITO.                            
027700     03 WS-TOP3-GASTO               PIC 9(11)V99.                         
027800*    MARCA DE USO PARA ARMAR EL TOP-3 SIN REPETIR CATEGORIA.              
027900     03 WS-USADO OCCURS 11 TIMES                                          
028000                 PIC X(01).                                               
028100*    03/02/2012 MTB TK-0497 LARGO RECORTADO DE CADA NOMBRE                
028200     03 WS-LARGO-NOMBRE-TOP3 OCCURS 3 TIMES                               
028300                           PIC 9(02) COMP.                                
028400*    LARGO YA RECORTADO DEL TEXTO DE CATEGORIAS (WS-CATS-TEXTO).          
028500     03 WS-LARGO-CATS-TEXTO    PIC 9(02) COMP.                            
028600     03 FILLER                      PIC X(02).                            
028700*    CAMPOS DE TRABAJO DE LA TARJETA PREMIUM                              
028800*    TASA BASE DEL CASHBACK DE LA PREMIUM, SEGUN EL ESCALON               
028900*    DE SALDO PROMEDIO DEL CLIENTE (VER 2330).                            
029000 01  WS-PREMIUM-TASA-BASE           PIC V9999.                            
029100*    GASTO EN LAS CATEGORIAS CON TASA REFORZADA (RESTAURANTES/            
029200*    COSMETICA/JOYERIA).                                                  
029300 01  WS-PREMIUM-GASTO-BOOSTED       PIC 9(11)V99.                         
029400*    RESTO DEL GASTO DEL TRIMESTRE, A TASA BASE (TAMBIEN SE               
029500*    REUTILIZA EN 2340-BENEFICIO-CC).                                     
029600 01  WS-PREMIUM-GASTO-OTRO          PIC 9(11)V99.                         
029700*    BENEFICIO DE LA PREMIUM ANTES DE APLICAR EL TOPE MENSUAL.            
029800 01  WS-PREMIUM-BENEFICIO           PIC 9(11)V99.                         
029900*    CAMPOS DE TRABAJO DE FORMATEO KZT Y MES DE REFERENCIA                
030000*    MONTO ENTERO (SIN DECIMALES) USADO PARA EL FORMATEO                  
030100*    DE MONTO EN KZT CON SEPARADOR DE MILES.                              
030200 01  WS-MONTO-ENTERO                PIC 9(11).                            
030300*    IMAGEN EDITADA DEL MONTO, CON COMAS QUE LUEGO SE                     
030400*    REEMPLAZAN POR ESPACIO (SEPARADOR DE MILES DEL KZT).                 
030500 01  WS-MONTO-TEXTO                 PIC ZZ,ZZZ,ZZZ,ZZ9.                   
030600*    NUMERO DEL MES DE REFERENCIA (MODA) DEL CLIENTE.                     
030700 01  WS-MES-REF-NUM                 PIC 9(02) COMP VALUE 0.               
030800*    FRECUENCIA (CANTIDAD DE TRANSACCIONES) DEL MES ELEGIDO               
030900*    COMO REFERENCIA.                                                     
031000 01  WS-MES-REF-FREC                PIC 9(05) COMP VALUE 0.               
031100*    TEXTO DEL MES DE REFERENCIA EN CASO LOCATIVO, PARA LA                
031200*    FRASE DEL TEXTO DE PUSH.                                             
031300 01  WS-MES-REF-TEXTO               PIC X(34) VALUE SPACES.               
031400*    TABLA DE MESES EN CASO LOCATIVO (FORMATTER)                          
031500 01  WS-CARGA-MESES.                                                      
031600     03 FILLER PIC X(34) VALUE 'январе'.                                  
031700     03 FILLER PIC X(34) VALUE 'феврале'.                                 
031800     03 FILLER PIC X(34) VALUE 'марте'.                                   
031900     03 FILLER PIC X(34) VALUE 'апреле'.                                  
032000     03 FILLER PIC X(34) VALUE 'мае'.                                     
032100     03 FILLER PIC X(34) VALUE 'июне'.                                    
032200     03 FILLER PIC X(34) VALUE 'июле'.                                    
032300     03 FILLER PIC X(34) VALUE 'августе'.                                 
032400     03 FILLER PIC X(34) VALUE 'сентябре'.                                
032500     03 FILLER PIC X(34) VALUE 'октябре'.                                 
032600     03 FILLER PIC X(34) VALUE 'ноябре'.                                  
032700     03 FILLER PIC X(34) VALUE 'декабре'.                                 
032800*    VISTA POR TABLA DE WS-CARGA-MESES, INDEXADA 1 A 12 POR               
032900*    EL NUMERO DE MES PARA USO EN 2410-DETERMINO-MES-REF.                 
033000 01  WS-TABLA-MESES REDEFINES WS-CARGA-MESES.                             
033100     03 WS-MES-NOMBRE OCCURS 12 TIMES                                     
033200                      PIC X(34).                                          
033300*    TEXTO DE RESPALDO CUANDO WS-MES-REF-NUM QUEDA FUERA DE               
033400*    RANGO (NO DEBERIA OCURRIR, PERO EVITA SUBINDICE INVALIDO).           
033500 01  WS-MES-DESCONOCIDO             PIC X(34)                             
033600                                    VALUE 'последнем месяце'.             
033700*    TEXTO DE PUSH EN ARMADO Y SUS PARTES                                 
033800*    TEXTO DE PUSH EN ARMADO, SE PASA A UTLVALID PARA                     
033900*    VALIDACION Y AUTOCORRECCION ANTES DE GRABAR.                         
034000 01  WS-TEXTO-PUSH                  PIC X(240) VALUE SPACES.              
034100*    NOMBRE DEL CLIENTE YA RECORTADO, LISTO PARA EL STRING.               
034200 01  WS-NOMBRE-CLIENTE              PIC X(20) VALUE SPACES.               
034300*    LISTADO DE CATEGORIAS TOP-3 YA ARMADO, PARA LA PLANTILLA             
034400*    DE TARJETA DE CREDITO.                                               
034500 01  WS-CATS-TEXTO                  PIC X(70) VALUE SPACES.               
034600*    MONTO DE BENEFICIO YA FORMATEADO EN KZT, PARA LA                     
034700*    PLANTILLA DE TARJETA VIAJES.                                         
034800 01  WS-BENEFICIO-TEXTO             PIC X(40) VALUE SPACES.               
034900*    CODIGO DEL PRODUCTO ELEGIDO (POSICION 1 DEL RANKING).                
035000 01  WS-PRODUCTO-ELEGIDO            PIC X(02) VALUE SPACES.               
035100*    LAYOUT DEL MAESTRO DE CLIENTES, REDEFINE REG-CLIENTES-FD.            
035200 COPY WCLIENT.                                                            
035300*    LAYOUT DE LA LINEA DE TRANSACCIONES, REDEFINE REG-TXN-FD.            
035400 COPY WTXN.                                                               
035500*    LAYOUT DE LA LINEA DE TRANSFERENCIAS, REDEFINE REG-TRF-FD.           
035600 COPY WTRF.                                                               
035700*    LAYOUT DE LA RECOMENDACION DE SALIDA, REDEFINE REG-RECO-FD.          
035800 COPY WRECO.                                                              
035900*    LAYOUT DE LA LINEA DE AUDITORIA, REDEFINE REG-AUDIT-FD.              
036000 COPY WAUDIT.                                                             
036100*    CATALOGO DE LOS 10 PRODUCTOS Y SUS TASAS/TOPES (WC-...).             
036200 COPY WPROD.                                                              
036300*    AREA DE LINKAGE DE UTLVALID (VER 2440-CALL-UTLVALID).                
036400 COPY WVALID.                                                             
036500*    ENCABEZADO Y LINEAS FIJAS DEL REPORTE DE CORRIDA,                    
036600*    IMPRESO EN 1020 Y 3100/3200.                                         
036700*    LINEAS DEL REPORTE DE CORRIDA                                        
036800*    PRIMER RENGLON DEL ENCABEZADO: NOMBRE DEL REPORTE Y                  
036900 01  WS-ENC-1.                                                            
037000     03 FILLER                      PIC X(01) VALUE SPACES.               
037100     03 FILLER                      PIC X(30)                             
037200                            VALUE 'REPORTE DE CORRIDA PGMPUSH01'.         
037300     03 FILLER                      PIC X(10) VALUE SPACES.               
037400     03 FILLER                      PIC X(06) VALUE 'FECHA:'.             
037500*    FECHA DE LA CORRIDA, ARMADA EN 1020-CARGO-ENCABEZADO.                
037600     03 WENC-FECHA                  PIC X(10) VALUE SPACES.               
037700     03 FILLER                      PIC X(75) VALUE SPACES.               
037800 01  WS-ENC-2.                                                            
037900*    LINEA DE SUBENCABEZADO, CON LOS TITULOS DE LAS 3                     
038000*    COLUMNAS DEL DETALLE (CLIENTE, PRODUCTO, BENEFICIO).                 
038100     03 FILLER                      PIC X(01) VALUE SPACES.               
038200     03 FILLER                      PIC X(08) VALUE 'CLIENTE'.            
038300     03 FILLER                      PIC X(04) VALUE SPACES.               
038400     03 FILLER                      PIC X(08) VALUE 'PRODUCTO'.           
038500     03 FILLER                      PIC X(04) VALUE SPACES.               
038600     03 FILLER                      PIC X(20) VALUE                       
038700                                            'BENEFICIO (KZT)'.            
038800     03 FILLER                      PIC X(87) VALUE SPACES.               
038900*    LINEA DE DETALLE: UN CLIENTE, SU PRODUCTO RECOMENDADO Y              
039000*    EL MONTO DE BENEFICIO, GRABADA EN 2450.                              
039100 01  WS-LINEA-DET.                                                        
039200     03 FILLER                      PIC X(01) VALUE SPACES.               
039300*    CODIGO DEL CLIENTE DE ESTA LINEA DE DETALLE.                         
039400     03 WLD-CLIENTE                 PIC 9(06).                            
039500*    CODIGO DEL PRODUCTO RECOMENDADO A ESTE CLIENTE.                      
039600     03 FILLER                      PIC X(06) VALUE SPACES.               
039700     03 WLD-PRODUCTO                PIC X(02).                            
039800*    MONTO DE BENEFICIO ESTIMADO DEL PRODUCTO ELEGIDO.                    
039900     03 FILLER                      PIC X(10) VALUE SPACES.               
040000     03 WLD-BENEFICIO               PIC Z,ZZZ,ZZZ,ZZ9.99.                 
040100     03 FILLER                      PIC X(92) VALUE SPACES.               
040200*    LINEA DE TOTAL POR PRODUCTO, UNA POR CADA UNO DE LOS 10              
040300*    PRODUCTOS DEL CATALOGO, IMPRESA EN 3110.                             
040400*    ENCABEZA LA LINEA CON EL ROTULO FIJO 'RECOMENDADO PRODUCTO'.         
040500 01  WS-LINEA-TOTPROD.                                                    
040600     03 FILLER                      PIC X(01) VALUE SPACES.               
040700     03 FILLER                      PIC X(20) VALUE                       
040800                                        'RECOMENDADO PRODUCTO'.           
040900     03 FILLER                      PIC X(01) VALUE SPACES.               
041000*    CODIGO DEL PRODUCTO DE ESTA LINEA DE TOTAL.                          
041100     03 WLTP-PRODUCTO               PIC X(02).                            
041200*    CANTIDAD DE CLIENTES A LOS QUE SE LES RECOMENDO ESTE                 
041300*    PRODUCTO EN LA CORRIDA.                                              
041400     03 FILLER                      PIC X(02) VALUE SPACES.               
041500     03 FILLER                      PIC X(07) VALUE 'VECES:'.             
041600     03 WLTP-CANTIDAD               PIC ZZZ,ZZ9.                          
041700*    CANTIDAD TOTAL DE CLIENTES PROCESADOS EN LA CORRIDA.                 
041800*    PAD FINAL HASTA LOS 132 CARACTERES DE LA LINEA DE REPORTE.           
041900     03 FILLER                      PIC X(91) VALUE SPACES.               
042000*    LINEA DE TOTALES FINALES DE LA CORRIDA, IMPRESA EN 3200.             
042100*    PRIMER ROTULO FIJO DE LA LINEA DE TOTALES: CLIENTES                  
042200 01  WS-LINEA-TOTFINAL.                                                   
042300     03 FILLER                      PIC X(01) VALUE SPACES.               
042400     03 FILLER                      PIC X(23) VALUE                       
042500                                           'CLIENTES PROCESADOS:'.        
042600     03 WLTF-CLIENTES               PIC ZZZ,ZZ9.                          
042700*    CANTIDAD TOTAL DE RECOMENDACIONES GRABADAS.                          
042800     03 FILLER                      PIC X(05) VALUE SPACES.               
042900     03 FILLER                      PIC X(24) VALUE                       
043000                                       'RECOMENDACIONES GRAB.:'.          
043100     03 WLTF-RECO                   PIC ZZZ,ZZ9.                          
043200*    SUMA DE LOS BENEFICIOS DE TODAS LAS RECOMENDACIONES                  
043300*    ELEGIDAS EN LA CORRIDA.                                              
043400     03 FILLER                      PIC X(05) VALUE SPACES.               
043500     03 FILLER                      PIC X(18) VALUE                       
043600                                           'BENEFICIO TOTAL:'.            
043700     03 WLTF-BENEFICIO              PIC Z,ZZZ,ZZZ,ZZ9.99.                 
043800     03 FILLER                      PIC X(26) VALUE SPACES.               
043900 PROCEDURE DIVISION.                                                      
044000*-------------------                                                      
044100*------------------------------------------------------------*            
044200*    RUTINA PRINCIPAL. ABRE ARCHIVOS Y HACE LA PRIMERA                    
044300*    LECTURA DE CADA UNO; LUEGO PROCESA UN CLIENTE POR VUELTA             
044400*    HASTA QUE EL MAESTRO DE CLIENTES LLEGA A FIN DE ARCHIVO              
044500*    (CLAVE CENTINELA 999999); AL SALIR, IMPRIME LOS TOTALES              
044600*    Y CIERRA LOS ARCHIVOS.                                               
044700*------------------------------------------------------------*            
044800 0000-MAIN-PROCEDURE.                                                     
044900     PERFORM 1000-INICIO.                                                 
045000*    EL CORTE DEL LOOP LO DA EL MAESTRO DE CLIENTES, NO LAS               
045100*    TRANSACCIONES NI LAS TRANSFERENCIAS: ESOS DOS ARCHIVOS               
045200*    SE VAN CONSUMIENDO DENTRO DE 2000 SEGUN SU PROPIA CLAVE.             
045300     PERFORM 2000-PROCESO-CLIENTE                                         
045400       UNTIL WS-CLAVE-CLIENTE = 999999.                                   
045500*    TOTALES DE CONTROL, CIERRE DE ARCHIVOS.                              
045600     PERFORM 3000-FINALIZO.                                               
045700     STOP RUN.                                                            
045800*------------------------------------------------------------*            
045900*    ABRE LOS 6 ARCHIVOS DEL PROGRAMA, IMPRIME EL ENCABEZADO              
046000*    DEL REPORTE DE CORRIDA Y HACE LA PRIMERA LECTURA DE                  
046100*    ADELANTO DE CADA UNO DE LOS 3 ARCHIVOS DE ENTRADA.                   
046200*------------------------------------------------------------*            
046300 1000-INICIO.                                                             
046400     PERFORM 1010-ABRO-ARCHIVOS THRU FIN-1020.                            
046500     PERFORM 1110-LEO-CLIENTE.                                            
046600     PERFORM 1210-LEO-TXN.                                                
046700     PERFORM 1310-LEO-TRF.                                                
046800 FIN-1000.                                                                
046900     EXIT.                                                                
047000*    SI CUALQUIERA DE LOS 6 OPEN FALLA, NO HAY CON QUE                    
047100*    TRABAJAR Y LA CORRIDA SE CORTA DE INMEDIATO.                         
047200 1010-ABRO-ARCHIVOS.                                                      
047300*    MAESTRO DE CLIENTES, DISPARA EL CORTE DEL LOOP PRINCIPAL.            
047400     OPEN INPUT  CLIENTES.                                                
047500     IF NOT 88-FS-CLIENTES-OK                                             
047600        DISPLAY 'ERROR EN OPEN CLIENTES - FS: ' FS-CLIENTES               
047700        STOP RUN                                                          
047800     END-IF.                                                              
047900*    TRANSACCIONES DE TARJETA DEL TRIMESTRE.                              
048000     OPEN INPUT  TRANSACCIONES.                                           
048100     IF NOT 88-FS-TXN-OK                                                  
048200        DISPLAY 'ERROR EN OPEN TRANSACCIONES - FS: ' FS-TXN               
048300        STOP RUN                                                          
048400     END-IF.                                                              
048500*    TRANSFERENCIAS (FX, INVERSIONES, ORO) DEL TRIMESTRE.                 
048600     OPEN INPUT  TRANSFERENCIAS.                                          
048700     IF NOT 88-FS-TRF-OK                                                  
048800        DISPLAY 'ERROR EN OPEN TRANSFERENCIAS - FS: ' FS-TRF              
048900        STOP RUN                                                          
049000     END-IF.                                                              
049100*    SALIDA DE RECOMENDACIONES, UNA LINEA POR CLIENTE.                    
049200     OPEN OUTPUT RECOMENDACIONES.                                         
049300     IF NOT 88-FS-RECO-OK                                                 
049400        DISPLAY 'ERROR EN OPEN RECOMENDACIONES - FS: ' FS-RECO            
049500        STOP RUN                                                          
049600     END-IF.                                                              
049700*    SALIDA DE AUDITORIA DEL RANKING DE BENEFICIOS.                       
049800     OPEN OUTPUT AUDITBENEF.                                              
049900     IF NOT 88-FS-AUDIT-OK                                                
050000        DISPLAY 'ERROR EN OPEN AUDITBENEF - FS: ' FS-AUDIT                
050100        STOP RUN                                                          
050200     END-IF.                                                              
050300*    SALIDA DEL REPORTE IMPRESO DE CONTROL DE LA CORRIDA.                 
050400     OPEN OUTPUT REPORTE-CORRIDA.                                         
050500     IF NOT 88-FS-REPORTE-OK                                              
050600        DISPLAY 'ERROR EN OPEN REPORTE-CORRIDA - FS: '                    
050700                 FS-REPORTE                                               
050800        STOP RUN                                                          
050900     END-IF.                                                              
051000 FIN-1010.                                                                
051100     EXIT.                                                                
051200*    LA FECHA DE CORRIDA SE LEE UNA SOLA VEZ; SIRVE PARA EL               
051300*    ENCABEZADO DEL REPORTE Y COMO RESPALDO DEL MES DE                    
051400*    REFERENCIA CUANDO UN CLIENTE NO TIENE TRANSACCIONES                  
051500 1020-CARGO-ENCABEZADO.                                                   
051600*    TOMA LA FECHA DEL SISTEMA OPERATIVO PARA EL ENCABEZADO.              
051700     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
051800*    ARMA LA FECHA EN FORMATO DD/MM/AAAA PARA EL ENCABEZADO.              
051900     STRING WS-FECHA-SISTEMA-DD   DELIMITED BY SIZE                       
052000            '/'                   DELIMITED BY SIZE                       
052100            WS-FECHA-SISTEMA-MM   DELIMITED BY SIZE                       
052200            '/'                   DELIMITED BY SIZE                       
052300            WS-FECHA-SISTEMA-AAAA DELIMITED BY SIZE                       
052400       INTO WENC-FECHA.                                                   
052500*    IMPRIME LAS 2 LINEAS DE ENCABEZADO DEL REPORTE.                      
052600     WRITE REG-REPORTE-FD FROM WS-ENC-1.                                  
052700     WRITE REG-REPORTE-FD FROM WS-ENC-2.                                  
052800 FIN-1020.                                                                
052900     EXIT.                                                                
053000*------------------------------------------------------------*            
053100*    LEE UN REGISTRO DEL MAESTRO DE CLIENTES. SI LLEGA A FIN              
053200*    DE ARCHIVO, FUERZA LA CLAVE CENTINELA 999999 PARA QUE                
053300*    0000-MAIN-PROCEDURE CORTE EL LOOP PRINCIPAL.                         
053400*------------------------------------------------------------*            
053500 1110-LEO-CLIENTE.                                                        
053600*    LIMPIA EL AREA DE ENTRADA ANTES DE LEER EL PROXIMO                   
053700*    REGISTRO, PARA NO ARRASTRAR DATOS DE LA LECTURA ANTERIOR.            
053800     INITIALIZE REG-CLIENTE.                                              
053900     READ CLIENTES INTO REG-CLIENTE.                                      
054000     EVALUATE TRUE                                                        
054100*    LECTURA NORMAL: SUMA AL CONTADOR Y TOMA LA CLAVE PARA                
054200         WHEN 88-FS-CLIENTES-OK                                           
054300              ADD 1 TO WS-CANT-CLIENTES-LEIDOS                            
054400              MOVE CLI-CODIGO TO WS-CLAVE-CLIENTE                         
054500*    FIN DE ARCHIVO: CLAVE CENTINELA PARA CORTAR EL LOOP.                 
054600         WHEN 88-FS-CLIENTES-EOF                                          
054700              MOVE 999999 TO WS-CLAVE-CLIENTE                             
054800         WHEN OTHER                                                       
054900              DISPLAY 'ERROR LECTURA CLIENTES - FS: '                     
055000                       FS-CLIENTES                                        
055100              STOP RUN                                                    
055200     END-EVALUATE.                                                        
055300 FIN-1110.                                                                
055400     EXIT.                                                                
055500*------------------------------------------------------------*            
055600*    LEE UNA LINEA DE TRANSACCIONES. SI LLEGA A FIN DE                    
055700*    ARCHIVO, FUERZA LA CLAVE CENTINELA 999999 PARA QUE                   
055800*    2100-ARMO-GASTOS-CLIENTE CORTE EL APAREO.                            
055900*------------------------------------------------------------*            
056000 1210-LEO-TXN.                                                            
056100*    LIMPIA EL AREA DE ENTRADA ANTES DE CADA LECTURA.                     
056200     INITIALIZE REG-TXN.                                                  
056300     READ TRANSACCIONES INTO REG-TXN.                                     
056400     EVALUATE TRUE                                                        
056500*    LECTURA NORMAL: SUMA AL CONTADOR Y TOMA LA CLAVE PARA                
056600         WHEN 88-FS-TXN-OK                                                
056700              ADD 1 TO WS-CANT-TXN-LEIDOS                                 
056800              MOVE TXN-CLIENTE-COD TO WS-CLAVE-TXN                        
056900*    FIN DE ARCHIVO: CLAVE CENTINELA PARA CORTAR EL APAREO.               
057000         WHEN 88-FS-TXN-EOF                                               
057100              MOVE 999999 TO WS-CLAVE-TXN                                 
057200         WHEN OTHER                                                       
057300              DISPLAY 'ERROR LECTURA TRANSACCIONES - FS: '                
057400                       FS-TXN                                             
057500              STOP RUN                                                    
057600     END-EVALUATE.                                                        
057700 FIN-1210.                                                                
057800     EXIT.                                                                
057900*------------------------------------------------------------*            
058000*    LEE UNA LINEA DE TRANSFERENCIAS. SI LLEGA A FIN DE                   
058100*    ARCHIVO, FUERZA LA CLAVE CENTINELA 999999 PARA QUE                   
058200*    2200-ARMO-TRANSF-CLIENTE CORTE EL APAREO.                            
058300*------------------------------------------------------------*            
058400 1310-LEO-TRF.                                                            
058500*    LIMPIA EL AREA DE ENTRADA ANTES DE CADA LECTURA.                     
058600     INITIALIZE REG-TRF.                                                  
058700     READ TRANSFERENCIAS INTO REG-TRF.                                    
058800     EVALUATE TRUE                                                        
058900*    LECTURA NORMAL: SUMA AL CONTADOR Y TOMA LA CLAVE PARA                
059000         WHEN 88-FS-TRF-OK                                                
059100              ADD 1 TO WS-CANT-TRF-LEIDOS                                 
059200              MOVE TRF-CLIENTE-COD TO WS-CLAVE-TRF                        
059300*    FIN DE ARCHIVO: CLAVE CENTINELA PARA CORTAR EL APAREO.               
059400         WHEN 88-FS-TRF-EOF                                               
059500              MOVE 999999 TO WS-CLAVE-TRF                                 
059600         WHEN OTHER                                                       
059700              DISPLAY 'ERROR LECTURA TRANSFERENCIAS - FS: '               
059800                       FS-TRF                                             
059900              STOP RUN                                                    
060000     END-EVALUATE.                                                        
060100 FIN-1310.                                                                
060200     EXIT.                                                                
060300*------------------------------------------------------------*            
060400*    PROCESA UN CLIENTE: ACUMULA SUS TRANSACCIONES Y                      
060500*    TRANSFERENCIAS, CALCULA LOS BENEFICIOS DE LAS 4 TARJETAS,            
060600*    ARMA EL RANKING, EL BEHAVIOR Y EL TEXTO DE PUSH, LO                  
060700*    VALIDA CONTRA UTLVALID Y GRABA RECOMENDACION Y AUDITORIA.            
060800*------------------------------------------------------------*            
060900 2000-PROCESO-CLIENTE.                                                    
061000*    LIMPIA TODOS LOS ACUMULADORES DE ESTE CLIENTE ANTES DE               
061100*    EMPEZAR A SUMAR SUS TRANSACCIONES Y TRANSFERENCIAS.                  
061200     INITIALIZE WS-HECHOS-CLIENTE.                                        
061300     PERFORM 2100-ARMO-GASTOS-CLIENTE                                     
061400       UNTIL WS-CLAVE-TXN NOT = WS-CLAVE-CLIENTE.                         
061500     PERFORM 2200-ARMO-TRANSF-CLIENTE                                     
061600       UNTIL WS-CLAVE-TRF NOT = WS-CLAVE-CLIENTE.                         
061700*    A PARTIR DE AQUI SE CALCULAN LOS 10 BENEFICIOS, SE ARMA              
061800*    EL RANKING, EL BEHAVIOR Y EL TEXTO DE PUSH DEL CLIENTE.              
061900     PERFORM 2300-CALCULO-BENEFICIOS.                                     
062000*    ORDENA LOS 10 BENEFICIOS PARA ELEGIR EL PRODUCTO A OFRECER.          
062100     PERFORM 2380-RANKING-PRODUCTOS.                                      
062200*    ARMA EL TEXTO DE LAS CATEGORIAS TOP PARA LA PLANTILLA DE CC.         
062300     PERFORM 2400-ARMO-BEHAVIOR.                                          
062400*    DETERMINA EL MES A NOMBRAR EN LA PLANTILLA DE VIAJES.                
062500     PERFORM 2410-DETERMINO-MES-REF.                                      
062600     PERFORM 2430-ARMO-TEXTO-PUSH.                                        
062700     PERFORM 2440-CALL-UTLVALID.                                          
062800*    GRABA LA RECOMENDACION YA VALIDADA Y AUDITA EL RANKING.              
062900     PERFORM 2450-GRABAR-RECO.                                            
063000     PERFORM 2460-GRABAR-AUDITORIA.                                       
063100*    ADELANTA LA LECTURA DE CLIENTES PARA EL PROXIMO CLIENTE.             
063200     PERFORM 1110-LEO-CLIENTE.                                            
063300 FIN-2000.                                                                
063400     EXIT.                                                                
063500*    ARMA EL GASTO POR CATEGORIA Y EL GASTO TOTAL DEL CLIENTE,            
063600*    AVANZANDO LA LECTURA DE TRANSACCIONES MIENTRAS LA CLAVE              
063700*    COINCIDA CON EL CLIENTE EN PROCESO (APAREO 1 A N)                    
063800 2100-ARMO-GASTOS-CLIENTE.                                                
063900     PERFORM 2110-ACUMULO-UNA-TXN.                                        
064000     PERFORM 1210-LEO-TXN.                                                
064100 FIN-2100.                                                                
064200     EXIT.                                                                
064300*    EL MONTO CRUDO (SIN RECORTAR) SE GUARDA ANTES DE                     
064400*    TOCAR TXN-MONTO; EL VIAJE BEHAVIOR SE CALCULA SOBRE                  
064500*    ESE VALOR CRUDO, NUNCA SOBRE EL MONTO YA RECORTADO                   
064600 2110-ACUMULO-UNA-TXN.                                                    
064700*    GUARDA EL MONTO CRUDO ANTES DE RECORTAR LOS NEGATIVOS.               
064800     MOVE TXN-MONTO TO WS-MONTO-CRUDO.                                    
064900*    LOS REVERSOS O AJUSTES EN NEGATIVO NO RESTAN GASTO; SE               
065000*    DESCARTAN ANTES DE SUMAR AL GASTO TOTAL DEL CLIENTE.                 
065100     IF TXN-MONTO < 0                                                     
065200        MOVE 0 TO TXN-MONTO                                               
065300     END-IF.                                                              
065400*    SUMA AL GASTO TOTAL Y BUSCA LA CATEGORIA EN EL CATALOGO              
065500*    PARA ACUMULAR EL GASTO DE ESE RUBRO EN PARTICULAR.                   
065600     ADD TXN-MONTO TO WS-GASTO-TOTAL.                                     
065700     PERFORM 2111-BUSCO-CATEGORIA                                         
065800       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                  
065900*    ACUMULA, CRUDO Y RECORTADO, EL GASTO DE VIAJES/TAXI/HOTEL,           
066000*    BASE DEL BENEFICIO DE LA TARJETA VIAJES (VER 2310).                  
066100     IF TXN-CATEGORIA = 'TR' OR TXN-CATEGORIA = 'TX'                      
066200                       OR TXN-CATEGORIA = 'HO'                            
066300        ADD TXN-MONTO TO WS-VIAJES-SUM-GASTO                              
066400        ADD WS-MONTO-CRUDO TO WS-VIAJES-SUM-CRUDO                         
066500     END-IF.                                                              
066600*    LLEVA LA CUENTA DE CUANTAS TRANSACCIONES DE TAXI HUBO.               
066700     IF TXN-CATEGORIA = 'TX'                                              
066800        ADD 1 TO WS-TAXI-COUNT                                            
066900     END-IF.                                                              
067000*    MARCA EL MES DE LA TRANSACCION PARA EL MES DE REFERENCIA.            
067100     IF TXN-FECHA-MM > 0 AND TXN-FECHA-MM < 13                            
067200        ADD 1 TO WS-MES-FRECUENCIA(TXN-FECHA-MM)                          
067300     END-IF.                                                              
067400 FIN-2110.                                                                
067500     EXIT.                                                                
067600*    UBICA LA CATEGORIA DE UNA TRANSACCION EN LA TABLA DE                 
067700*    CATALOGO PARA PODER ACUMULAR EL GASTO EN WS-GASTO-CATEGORIA          
067800 2111-BUSCO-CATEGORIA.                                                    
067900     IF CAT-CODIGO(WS-SUB-1) = TXN-CATEGORIA                              
068000        ADD TXN-MONTO TO WS-GASTO-CATEGORIA(WS-SUB-1)                     
068100     END-IF.                                                              
068200 FIN-2111.                                                                
068300     EXIT.                                                                
068400*    ARMA LOS HECHOS DE TRANSFERENCIAS DEL CLIENTE, AVANZANDO             
068500*    LA LECTURA MIENTRAS LA CLAVE COINCIDA (APAREO 1 A N)                 
068600 2200-ARMO-TRANSF-CLIENTE.                                                
068700     PERFORM 2210-ACUMULO-UNA-TRF.                                        
068800     PERFORM 1310-LEO-TRF.                                                
068900 FIN-2200.                                                                
069000     EXIT.                                                                
069100 2210-ACUMULO-UNA-TRF.                                                    
069200*    SOLO COMPRA/VENTA DE DIVISA SUMA AL VOLUMEN FX.                      
069300     IF TRF-TIPO = 'FXBY' OR TRF-TIPO = 'FXSL'                            
069400        ADD TRF-MONTO TO WS-FX-VOLUMEN                                    
069500     END-IF.                                                              
069600*    03/02/2012 MTB TK-0498 DFTO/DFWI SON OPERACIONES FX QUE              
069700*    SE REPORTAN COMO DATO PERO NO FORMAN PARTE DEL VOLUMEN               
069800     IF TRF-TIPO = 'DFTO' OR TRF-TIPO = 'DFWI'                            
069900        ADD 1 TO WS-FX-CONTEO-DFTO-DFWI                                   
070000     END-IF.                                                              
070100*    MARCA QUE EL CLIENTE YA TIENE SENAL DE INVERSION.                    
070200     IF TRF-TIPO = 'INVI' OR TRF-TIPO = 'INVO'                            
070300        SET 88-HAY-SENAL-INVEST TO TRUE                                   
070400     END-IF.                                                              
070500*    MARCA QUE EL CLIENTE YA TIENE SENAL DE OPERACION DE ORO.             
070600     IF TRF-TIPO = 'GLDO' OR TRF-TIPO = 'GLDI'                            
070700        SET 88-HAY-SENAL-ORO TO TRUE                                      
070800     END-IF.                                                              
070900 FIN-2210.                                                                
071000     EXIT.                                                                
071100*    CALCULA LOS 10 BENEFICIOS SEGUN LAS REGLAS DE NEGOCIO,               
071200*    EN EL ORDEN DE CATALOGO DE WS-TABLA-PRODUCTOS                        
071300 2300-CALCULO-BENEFICIOS.                                                 
071400*    EL TOP-3 DE CATEGORIAS SE NECESITA ANTES DE CALCULAR EL              
071500*    BENEFICIO DE LA TARJETA DE CREDITO (2340-BENEFICIO-CC).              
071600     PERFORM 2310-ARMO-TOP3.                                              
071700     PERFORM 2305-UN-PRODUCTO                                             
071800       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.                  
071900 FIN-2300.                                                                
072000     EXIT.                                                                
072100*    CALCULA EL BENEFICIO INDIVIDUAL DE UN PRODUCTO DEL                   
072200*    CATALOGO (WS-SUB-1 APUNTA A LA POSICION EN PRD-CODIGO)               
072300*    SEGUN LA REGLA DE NEGOCIO PROPIA DE CADA PRODUCTO                    
072400 2305-UN-PRODUCTO.                                                        
072500*    DEJA REGISTRADO EL CODIGO DE PRODUCTO EN LA TABLA DE                 
072600*    BENEFICIOS, AUNQUE EL MONTO TERMINE EN CERO                          
072700     MOVE PRD-CODIGO(WS-SUB-1) TO WS-BEN-PRODUCTO(WS-SUB-1).              
072800     EVALUATE PRD-CODIGO(WS-SUB-1)                                        
072900         WHEN 'TV'                                                        
073000*    TARJETA VIAJES: VER 2320-BENEFICIO-TV.                               
073100              PERFORM 2320-BENEFICIO-TV                                   
073200         WHEN 'PM'                                                        
073300*    TARJETA PREMIUM: VER 2330-BENEFICIO-PM.                              
073400              PERFORM 2330-BENEFICIO-PM                                   
073500         WHEN 'CC'                                                        
073600*    TARJETA DE CREDITO: VER 2340-BENEFICIO-CC.                           
073700              PERFORM 2340-BENEFICIO-CC                                   
073800         WHEN 'FX'                                                        
073900*    CAMBIO DE DIVISAS: VER 2350-BENEFICIO-FX.                            
074000              PERFORM 2350-BENEFICIO-FX                                   
074100*    TARJETA CLASICA: NO TIENE BENEFICIO DE CASHBACK                      
074200*    ASOCIADO EN ESTA VERSION DEL MODELO                                  
074300         WHEN 'CL'                                                        
074400              MOVE 0 TO WS-BEN-MONTO(WS-SUB-1)                            
074500*    DEPOSITOS A PLAZO (DM/DS/DN): EL BENEFICIO ESTIMADO ES               
074600*    EL INTERES DEL TRIMESTRE SOBRE EL SALDO PROMEDIO, A LA               
074700*    TASA ANUAL PROPIA DE CADA PLAZO (SALDO / 12 MESES * 3)               
074800         WHEN 'DM'                                                        
074900              COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                    
075000                      WC-TASA-DEPOSITO-DM *                               
075100                      CLI-SALDO-PROMEDIO / 12 * 3                         
075200         WHEN 'DS'                                                        
075300              COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                    
075400                      WC-TASA-DEPOSITO-DS *                               
075500                      CLI-SALDO-PROMEDIO / 12 * 3                         
075600         WHEN 'DN'                                                        
075700              COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                    
075800                      WC-TASA-DEPOSITO-DN *                               
075900                      CLI-SALDO-PROMEDIO / 12 * 3                         
076000*    INVERSIONES: SOLO HAY BENEFICIO (BONO DE SENAL) SI EL                
076100*    CLIENTE YA REGISTRO ALGUNA OPERACION INVI/INVO EN EL                 
076200*    TRIMESTRE (VER 2210-ACUMULO-UNA-TRF); SI NO, ES CERO                 
076300         WHEN 'IN'                                                        
076400              IF 88-HAY-SENAL-INVEST                                      
076500                 MOVE WC-BONO-SENAL TO WS-BEN-MONTO(WS-SUB-1)             
076600              ELSE                                                        
076700                 MOVE 0 TO WS-BEN-MONTO(WS-SUB-1)                         
076800              END-IF                                                      
076900*    METALES (ORO): IGUAL CRITERIO QUE INVERSIONES, PERO LA               
077000*    SENAL SE ARMA CON LAS OPERACIONES GLDO/GLDI DEL                      
077100*    TRIMESTRE; SIN SENAL EL BENEFICIO QUEDA EN CERO                      
077200         WHEN 'GD'                                                        
077300              IF 88-HAY-SENAL-ORO                                         
077400                 MOVE WC-BONO-SENAL TO WS-BEN-MONTO(WS-SUB-1)             
077500              ELSE                                                        
077600                 MOVE 0 TO WS-BEN-MONTO(WS-SUB-1)                         
077700              END-IF                                                      
077800     END-EVALUATE.                                                        
077900 FIN-2305.                                                                
078000     EXIT.                                                                
078100*    SELECCIONA LAS 3 CATEGORIAS DE MAYOR GASTO; EN CASO DE               
078200*    EMPATE QUEDA LA DE MENOR POSICION EN EL CATALOGO                     
078300 2310-ARMO-TOP3.                                                          
078400     PERFORM 2311-INICIALIZO-USADO                                        
078500       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                  
078600     MOVE 0 TO WS-TOP3-GASTO.                                             
078700     PERFORM 2312-UNA-POSICION-TOP3                                       
078800       VARYING IDX-TOP3 FROM 1 BY 1 UNTIL IDX-TOP3 > 3.                   
078900 FIN-2310.                                                                
079000     EXIT.                                                                
079100*    LIMPIA LA TABLA DE USADOS ANTES DE BUSCAR EL TOP-3                   
079200 2311-INICIALIZO-USADO.                                                   
079300*    NINGUNA CATEGORIA ESTA USADA TODAVIA AL EMPEZAR LA BUSQUEDA.         
079400     MOVE 'N' TO WS-USADO(WS-SUB-1).                                      
079500 FIN-2311.                                                                
079600     EXIT.                                                                
079700*    DETERMINA LA CATEGORIA DE MAYOR GASTO ENTRE LAS NO                   
079800*    USADAS TODAVIA Y LA MARCA COMO USADA PARA LA SIGUIENTE               
079900*    VUELTA (1A, 2A O 3A POSICION DEL TOP-3)                              
080000 2312-UNA-POSICION-TOP3.                                                  
080100*    SIN CANDIDATA TODAVIA PARA ESTA POSICION DEL TOP-3.                  
080200     MOVE 0 TO WS-TOP3-IDX(IDX-TOP3).                                     
080300     PERFORM 2313-REVISO-CATEGORIA                                        
080400       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                  
080500     MOVE 'S' TO WS-USADO(WS-TOP3-IDX(IDX-TOP3)).                         
080600     ADD WS-GASTO-CATEGORIA(WS-TOP3-IDX(IDX-TOP3))                        
080700                                        TO WS-TOP3-GASTO.                 
080800 FIN-2312.                                                                
080900     EXIT.                                                                
081000*    COMPARA LA CATEGORIA ACTUAL (WS-SUB-1) CONTRA LA MEJOR               
081100*    CANDIDATA HASTA EL MOMENTO PARA ESTA POSICION DEL TOP-3              
081200 2313-REVISO-CATEGORIA.                                                   
081300     IF WS-USADO(WS-SUB-1) = 'N'                                          
081400*    PRIMERA CANDIDATA DE LA VUELTA: ENTRA SIN COMPARAR                   
081500        IF WS-TOP3-IDX(IDX-TOP3) = 0                                      
081600           MOVE WS-SUB-1 TO WS-TOP3-IDX(IDX-TOP3)                         
081700        ELSE                                                              
081800*    DE LA SEGUNDA CANDIDATA EN ADELANTE SOLO REEMPLAZA A LA              
081900*    MEJOR SI EL GASTO ES ESTRICTAMENTE MAYOR; A IGUALDAD                 
082000*    GANA LA DE MENOR POSICION DE CATALOGO (YA ELEGIDA)                   
082100           IF WS-GASTO-CATEGORIA(WS-SUB-1) >                              
082200              WS-GASTO-CATEGORIA(WS-TOP3-IDX(IDX-TOP3))                   
082300              MOVE WS-SUB-1 TO WS-TOP3-IDX(IDX-TOP3)                      
082400           END-IF                                                         
082500        END-IF                                                            
082600     END-IF.                                                              
082700 FIN-2313.                                                                
082800     EXIT.                                                                
082900*    TARJETA DE VIAJES: PORCENTAJE SOBRE EL GASTO EN VIAJES,              
083000*    TAXIS Y HOTELES DEL TRIMESTRE                                        
083100 2320-BENEFICIO-TV.                                                       
083200     COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                             
083300             WC-TASA-VIAJES * WS-VIAJES-SUM-GASTO.                        
083400 FIN-2320.                                                                
083500     EXIT.                                                                
083600*    TARJETA PREMIUM: TASA BASE SEGUN SALDO PROMEDIO SOBRE EL             
083700*    RESTO DEL GASTO, MAS TASA REFORZADA SOBRE RESTAURANTES,              
083800*    COSMETICA Y JOYERIA, TOPADO AL CASHBACK MAXIMO MENSUAL               
083900 2330-BENEFICIO-PM.                                                       
084000     EVALUATE TRUE                                                        
084100*    PRIMER ESCALON DE SALDO: TASA BASE MAS BAJA                          
084200         WHEN CLI-SALDO-PROMEDIO < WC-TOPE-PREMIUM-BAL-1                  
084300              MOVE WC-TASA-PREMIUM-BASE-1 TO WS-PREMIUM-TASA-BASE         
084400*    SEGUNDO ESCALON DE SALDO: TASA BASE INTERMEDIA                       
084500         WHEN CLI-SALDO-PROMEDIO < WC-TOPE-PREMIUM-BAL-2                  
084600              MOVE WC-TASA-PREMIUM-BASE-2 TO WS-PREMIUM-TASA-BASE         
084700*    TERCER ESCALON (SALDOS ALTOS): TASA BASE MAXIMA                      
084800         WHEN OTHER                                                       
084900              MOVE WC-TASA-PREMIUM-BASE-3 TO WS-PREMIUM-TASA-BASE         
085000     END-EVALUATE.                                                        
085100*    GASTO BOOSTEADO: RESTAURANTES, COSMETICA Y JOYERIA                   
085200*    (ENTRADAS 4, 5 Y 6 DEL CATALOGO) A TASA REFORZADA                    
085300     COMPUTE WS-PREMIUM-GASTO-BOOSTED ROUNDED =                           
085400             WC-TASA-PREMIUM-BOOST *                                      
085500             (WS-GASTO-CATEGORIA(4) + WS-GASTO-CATEGORIA(5)               
085600                                     + WS-GASTO-CATEGORIA(6)).            
085700*    RESTO DEL GASTO DEL TRIMESTRE, A LA TASA BASE                        
085800     COMPUTE WS-PREMIUM-GASTO-OTRO =                                      
085900             WS-GASTO-TOTAL                                               
086000             - WS-GASTO-CATEGORIA(4) - WS-GASTO-CATEGORIA(5)              
086100             - WS-GASTO-CATEGORIA(6).                                     
086200     IF WS-PREMIUM-GASTO-OTRO < 0                                         
086300        MOVE 0 TO WS-PREMIUM-GASTO-OTRO                                   
086400     END-IF.                                                              
086500*    BENEFICIO TOTAL = PARTE BOOSTEADA + PARTE A TASA BASE                
086600     COMPUTE WS-PREMIUM-BENEFICIO ROUNDED =                               
086700             WS-PREMIUM-GASTO-BOOSTED +                                   
086800             (WS-PREMIUM-TASA-BASE * WS-PREMIUM-GASTO-OTRO).              
086900*    EL CASHBACK MENSUAL DE LA PREMIUM NO SUPERA EL TOPE                  
087000     IF WS-PREMIUM-BENEFICIO > WC-TOPE-PREMIUM-CASHBACK                   
087100        MOVE WC-TOPE-PREMIUM-CASHBACK TO WS-BEN-MONTO(WS-SUB-1)           
087200     ELSE                                                                 
087300        MOVE WS-PREMIUM-BENEFICIO TO WS-BEN-MONTO(WS-SUB-1)               
087400     END-IF.                                                              
087500 FIN-2330.                                                                
087600     EXIT.                                                                
087700*    TARJETA DE CREDITO: TASA FAVORITA SOBRE EL GASTO DE LAS              
087800*    CATEGORIAS TOP-3 MAS LO QUE QUEDE DE STREAMING/JUEGOS/               
087900*    COMIDA A DOMICILIO (ENTRADAS 7,8,9) QUE NO ENTRO EN EL TOP-3         
088000 2340-BENEFICIO-CC.                                                       
088100     MOVE WS-TOP3-GASTO TO WS-PREMIUM-GASTO-OTRO.                         
088200     PERFORM 2341-SUMO-ONLINE-RESTANTE                                    
088300       VARYING WS-SUB-2 FROM 7 BY 1 UNTIL WS-SUB-2 > 9.                   
088400     COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                             
088500             WC-TASA-CREDITO-FAVORITA * WS-PREMIUM-GASTO-OTRO.            
088600 FIN-2340.                                                                
088700     EXIT.                                                                
088800*    SUMA AL GASTO NO BOOSTEADO LO QUE QUEDO SIN USAR DE LAS              
088900*    CATEGORIAS ONLINE (STREAMING/JUEGOS/DELIVERY) QUE NO                 
089000*    ENTRARON EN EL TOP-3 DEL CLIENTE                                     
089100 2341-SUMO-ONLINE-RESTANTE.                                               
089200     IF WS-USADO(WS-SUB-2) = 'N'                                          
089300        ADD WS-GASTO-CATEGORIA(WS-SUB-2) TO WS-PREMIUM-GASTO-OTRO         
089400     END-IF.                                                              
089500 FIN-2341.                                                                
089600     EXIT.                                                                
089700*    CAMBIO DE DIVISAS: AHORRO ESTIMADO SOBRE EL VOLUMEN                  
089800*    OPERADO EN COMPRA Y VENTA DE DIVISA EXTRANJERA                       
089900 2350-BENEFICIO-FX.                                                       
090000     COMPUTE WS-BEN-MONTO(WS-SUB-1) ROUNDED =                             
090100             WC-TASA-AHORRO-FX * WS-FX-VOLUMEN.                           
090200 FIN-2350.                                                                
090300     EXIT.                                                                
090400*    ORDENA LOS 10 BENEFICIOS DESCENDENTE POR MONTO; EN CASO DE           
090500*    IGUALDAD CONSERVA EL ORDEN DE CATALOGO (SELECCION ESTABLE,           
090600*    SOLO SE INTERCAMBIA CUANDO EL MONTO ES ESTRICTAMENTE MAYOR)          
090700 2380-RANKING-PRODUCTOS.                                                  
090800*    COPIA DE TRABAJO: EL ORIGINAL EN ORDEN DE CATALOGO SE                
090900*    CONSERVA PARA EL REPORTE DE TOTALES POR PRODUCTO.                    
091000     MOVE WS-TABLA-BENEFICIOS TO WS-TABLA-RANKING.                        
091100     PERFORM 2381-UNA-POSICION-RANKING                                    
091200       VARYING IDX-RNK FROM 1 BY 1 UNTIL IDX-RNK > 9.                     
091300*    LA POSICION 1 DEL RANKING, YA ORDENADO, ES LA ELEGIDA.               
091400     MOVE WS-RNK-PRODUCTO(1) TO WS-PRODUCTO-ELEGIDO.                      
091500     IF WS-RNK-MONTO(1) = 0                                               
091600        MOVE WC-PRODUCTO-DEFAULT TO WS-PRODUCTO-ELEGIDO                   
091700     END-IF.                                                              
091800 FIN-2380.                                                                
091900     EXIT.                                                                
092000*    UNA PASADA DE LA SELECCION: BUSCA, DESDE IDX-RNK EN                  
092100*    ADELANTE, EL MAYOR MONTO PARA UBICARLO EN LA POSICION                
092200*    IDX-RNK DEL RANKING                                                  
092300 2381-UNA-POSICION-RANKING.                                               
092400     PERFORM 2382-COMPARO-Y-SWAP                                          
092500       VARYING WS-SUB-1 FROM IDX-RNK BY 1 UNTIL WS-SUB-1 > 10.            
092600 FIN-2381.                                                                
092700     EXIT.                                                                
092800*    COMPARA UNA PAREJA DE POSICIONES DEL RANKING Y LAS                   
092900*    INTERCAMBIA SI LA DE ATRAS TIENE MAYOR MONTO (SWAP                   
093000*    CLASICO DE LA SELECCION POR INTERCAMBIO)                             
093100 2382-COMPARO-Y-SWAP.                                                     
093200     IF WS-RNK-MONTO(WS-SUB-1) > WS-RNK-MONTO(IDX-RNK)                    
093300        MOVE WS-RNK(IDX-RNK)  TO WS-RNK-TEMP                              
093400        MOVE WS-RNK(WS-SUB-1) TO WS-RNK(IDX-RNK)                          
093500        MOVE WS-RNK-TEMP      TO WS-RNK(WS-SUB-1)                         
093600     END-IF.                                                              
093700 FIN-2382.                                                                
093800     EXIT.                                                                
093900*    ARMA EL RESUMEN DE COMPORTAMIENTO: LAS 3 CATEGORIAS TOP              
094000*    YA QUEDARON DETERMINADAS EN 2310-ARMO-TOP3                           
094100*03/02/2012 MTB TK-0497 SI EL CLIENTE NO TUVO CONSUMOS EN EL              
094200*    PERIODO (WS-GASTO-TOTAL EN CERO) NO HAY CATEGORIAS TOP               
094300*    QUE INFORMAR Y SE USA EL TEXTO GENERICO DE RESPALDO                  
094400 2400-ARMO-BEHAVIOR.                                                      
094500     MOVE SPACES TO WS-CATS-TEXTO.                                        
094600     IF WS-GASTO-TOTAL = ZERO                                             
094700        MOVE 'любимых категориях' TO WS-CATS-TEXTO                        
094800     ELSE                                                                 
094900*    RECORTA LOS BLANCOS DE RELLENO DE CADA NOMBRE DE                     
095000*    CATEGORIA ANTES DE ARMAR EL STRING (RUTINA CALCLEN)                  
095100        MOVE CAT-NOMBRE(WS-TOP3-IDX(1)) TO WS-CAMPO-GENERICO              
095200        PERFORM 9000-CALCULO-LONGITUD                                     
095300        MOVE WS-LONGITUD-GENERICO TO WS-LARGO-NOMBRE-TOP3(1)              
095400        MOVE CAT-NOMBRE(WS-TOP3-IDX(2)) TO WS-CAMPO-GENERICO              
095500        PERFORM 9000-CALCULO-LONGITUD                                     
095600        MOVE WS-LONGITUD-GENERICO TO WS-LARGO-NOMBRE-TOP3(2)              
095700        MOVE CAT-NOMBRE(WS-TOP3-IDX(3)) TO WS-CAMPO-GENERICO              
095800        PERFORM 9000-CALCULO-LONGITUD                                     
095900        MOVE WS-LONGITUD-GENERICO TO WS-LARGO-NOMBRE-TOP3(3)              
096000        STRING CAT-NOMBRE(WS-TOP3-IDX(1))                                 
096100                  (1:WS-LARGO-NOMBRE-TOP3(1))                             
096200                  DELIMITED BY SIZE                                       
096300               ', '                       DELIMITED BY SIZE               
096400               CAT-NOMBRE(WS-TOP3-IDX(2))                                 
096500                  (1:WS-LARGO-NOMBRE-TOP3(2))                             
096600                  DELIMITED BY SIZE                                       
096700               ', '                       DELIMITED BY SIZE               
096800               CAT-NOMBRE(WS-TOP3-IDX(3))                                 
096900                  (1:WS-LARGO-NOMBRE-TOP3(3))                             
097000                  DELIMITED BY SIZE                                       
097100          INTO WS-CATS-TEXTO                                              
097200     END-IF.                                                              
097300*    CALCULA EL LARGO SIN BLANCOS DEL TEXTO YA ARMADO                     
097400*    (SIRVE TANTO PARA EL TEXTO DE RESPALDO COMO PARA                     
097500*    EL LISTADO DE CATEGORIAS) PARA USO EN 2430                           
097600     PERFORM 2405-CALCULO-LARGO-CATS.                                     
097700 FIN-2400.                                                                
097800     EXIT.                                                                
097900*    RUTINA DE LARGO (ESTILO CALCLEN) PARA WS-CATS-TEXTO,                 
098000*    CAMPO PROPIO PORQUE SU ANCHO (70) DIFIERE DEL AREA                   
098100*    GENERICA DE 9000-CALCULO-LONGITUD (60)                               
098200 2405-CALCULO-LARGO-CATS.                                                 
098300     MOVE 70 TO WS-LARGO-CATS-TEXTO.                                      
098400     PERFORM 2406-ACHICO-LARGO-CATS                                       
098500       UNTIL WS-CATS-TEXTO(WS-LARGO-CATS-TEXTO:1)                         
098600                                          NOT = SPACE                     
098700          OR WS-LARGO-CATS-TEXTO = 1.                                     
098800 FIN-2405.                                                                
098900     EXIT.                                                                
099000*    UN PASO DE RECORTE DE WS-CATS-TEXTO (IDEM 9010, PERO                 
099100*    SOBRE EL CAMPO PROPIO DE 70 POSICIONES)                              
099200 2406-ACHICO-LARGO-CATS.                                                  
099300     SUBTRACT 1 FROM WS-LARGO-CATS-TEXTO.                                 
099400 FIN-2406.                                                                
099500     EXIT.                                                                
099600*    MES DE REFERENCIA = MES CON MAS TRANSACCIONES (MODA); EN             
099700*    CASO DE EMPATE QUEDA EL PRIMER MES ENCONTRADO (EL MENOR);            
099800*    SIN TRANSACCIONES, SE USA EL MES ANTERIOR AL DE LA CORRIDA           
099900 2410-DETERMINO-MES-REF.                                                  
100000*    SIN MEJOR CANDIDATO TODAVIA; 2411 LO VA ACTUALIZANDO.                
100100     MOVE 0 TO WS-MES-REF-NUM.                                            
100200     MOVE 0 TO WS-MES-REF-FREC.                                           
100300     PERFORM 2411-REVISO-UN-MES                                           
100400       VARYING IDX-HC-MES FROM 1 BY 1 UNTIL IDX-HC-MES > 12.              
100500*    NINGUN MES TUVO TRANSACCIONES: SE USA EL MES ANTERIOR AL             
100600*    DE LA CORRIDA COMO RESPALDO (VER WS-FECHA-SISTEMA-MM).               
100700     IF WS-MES-REF-NUM = 0                                                
100800        IF WS-FECHA-SISTEMA-MM = 1                                        
100900           MOVE 12 TO WS-MES-REF-NUM                                      
101000        ELSE                                                              
101100           COMPUTE WS-MES-REF-NUM = WS-FECHA-SISTEMA-MM - 1               
101200        END-IF                                                            
101300     END-IF.                                                              
101400*    TRADUCE EL NUMERO DE MES AL NOMBRE EN CASO LOCATIVO.                 
101500     IF WS-MES-REF-NUM > 0 AND WS-MES-REF-NUM < 13                        
101600        MOVE WS-MES-NOMBRE(WS-MES-REF-NUM) TO WS-MES-REF-TEXTO            
101700     ELSE                                                                 
101800        MOVE WS-MES-DESCONOCIDO TO WS-MES-REF-TEXTO                       
101900     END-IF.                                                              
102000 FIN-2410.                                                                
102100     EXIT.                                                                
102200*    ACTUALIZA EL MES DE MAYOR FRECUENCIA SI EL MES ACTUAL                
102300*    (IDX-HC-MES) SUPERA AL MEJOR CANDIDATO HASTA AHORA                   
102400 2411-REVISO-UN-MES.                                                      
102500     IF WS-MES-FRECUENCIA(IDX-HC-MES) > WS-MES-REF-FREC                   
102600        MOVE WS-MES-FRECUENCIA(IDX-HC-MES) TO WS-MES-REF-FREC             
102700        MOVE IDX-HC-MES                    TO WS-MES-REF-NUM              
102800     END-IF.                                                              
102900 FIN-2411.                                                                
103000     EXIT.                                                                
103100*    ARMA EL MONTO EN KZT CON ESPACIO COMO SEPARADOR DE MILES             
103200*    (SE REEMPLAZA LA COMA DE LA IMAGEN EDITADA) Y EL SIGNO DE            
103300*    TENGE, SIN BLANCOS DE ZERO-SUPPRESS POR DELANTE                      
103400 2420-FORMATEO-KZT.                                                       
103500*    SE REDONDEA A ENTERO PORQUE EL KZT NO USA DECIMALES EN               
103600*    EL TEXTO DE PUSH.                                                    
103700     COMPUTE WS-MONTO-ENTERO ROUNDED = WS-BENEFICIO-TEXTO-MONTO.          
103800     MOVE WS-MONTO-ENTERO TO WS-MONTO-TEXTO.                              
103900*    EL MOVE A PIC DE EDICION INSERTA COMAS CADA 3 DIGITOS;               
104000*    SE REEMPLAZAN POR ESPACIO, SEPARADOR DE MILES DEL KZT                
104100     INSPECT WS-MONTO-TEXTO REPLACING ALL ',' BY SPACE.                   
104200     MOVE SPACES TO WS-CAMPO-GENERICO.                                    
104300     MOVE WS-MONTO-TEXTO TO WS-CAMPO-GENERICO(1:14).                      
104400     PERFORM 9020-CALCULO-INICIO.                                         
104500     COMPUTE WS-LARGO-SUBCADENA = 14 - WS-POSICION-GENERICO + 1.          
104600     MOVE SPACES TO WS-BENEFICIO-TEXTO.                                   
104700     MOVE 1 TO WS-PTR-BENEFICIO.                                          
104800*    ARMA EL MONTO SIN BLANCOS DE ZERO-SUPPRESS, SEGUIDO DEL              
104900*    SIGNO DE TENGE                                                       
105000     STRING WS-CAMPO-GENERICO(WS-POSICION-GENERICO:                       
105100                                      WS-LARGO-SUBCADENA)                 
105200                                         DELIMITED BY SIZE                
105300            ' '                         DELIMITED BY SIZE                 
105400            '₸'                         DELIMITED BY SIZE                 
105500       INTO WS-BENEFICIO-TEXTO                                            
105600       WITH POINTER WS-PTR-BENEFICIO.                                     
105700 FIN-2420.                                                                
105800     EXIT.                                                                
105900*    ARMA EL TEXTO DE PUSH SEGUN LA PLANTILLA DEL PRODUCTO                
106000*    ELEGIDO EN 2380-RANKING-PRODUCTOS                                    
106100 2430-ARMO-TEXTO-PUSH.                                                    
106200     MOVE CLI-NOMBRE TO WS-CAMPO-GENERICO.                                
106300     PERFORM 9000-CALCULO-LONGITUD.                                       
106400     MOVE WS-LONGITUD-GENERICO TO WS-LONGITUD-NOMBRE.                     
106500     MOVE CLI-NOMBRE TO WS-NOMBRE-CLIENTE.                                
106600     MOVE WS-MES-REF-TEXTO TO WS-CAMPO-GENERICO.                          
106700     PERFORM 9000-CALCULO-LONGITUD.                                       
106800     MOVE WS-LONGITUD-GENERICO TO WS-LONGITUD-MES.                        
106900*    EL FORMATEO DE MONTO SOLO TIENE SENTIDO SI EL PRODUCTO               
107000*    ELEGIDO TUVO BENEFICIO MAYOR A CERO                                  
107100     MOVE WS-RNK-MONTO(1) TO WS-BENEFICIO-TEXTO-MONTO.                    
107200     IF WS-BENEFICIO-TEXTO-MONTO > 0                                      
107300        PERFORM 2420-FORMATEO-KZT                                         
107400     END-IF.                                                              
107500     MOVE SPACES TO WS-TEXTO-PUSH.                                        
107600     EVALUATE WS-PRODUCTO-ELEGIDO                                         
107700*    PLANTILLA VIAJES: DESTACA EL USO DE TAXIS/VIAJES EN EL               
107800*    MES DE REFERENCIA Y EL CASHBACK QUE HABRIA GANADO                    
107900         WHEN 'TV'                                                        
108000              STRING                                                      
108100               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
108200                                                DELIMITED BY SIZE         
108300               ', в '                           DELIMITED BY SIZE         
108400               WS-MES-REF-TEXTO(1:WS-LONGITUD-MES)                        
108500                                                DELIMITED BY SIZE         
108600               ' вы часто ездите и пользуетесь'                           
108700                                                DELIMITED BY SIZE         
108800               ' такси. С картой для путешествий'                         
108900                                                DELIMITED BY SIZE         
109000               ' вернётся до '                  DELIMITED BY SIZE         
109100               WS-BENEFICIO-TEXTO(1:WS-PTR-BENEFICIO - 1)                 
109200                                                DELIMITED BY SIZE         
109300               '. Открыть карту.'                DELIMITED BY SIZE        
109400                 INTO WS-TEXTO-PUSH                                       
109500*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
109600*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
109700*    PLANTILLA PREMIUM: DESTACA EL SALDO ALTO Y EL GASTO EN               
109800*    RESTAURANTES, APUNTANDO AL CASHBACK REFORZADO                        
109900         WHEN 'PM'                                                        
110000              STRING                                                      
110100               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
110200                                                DELIMITED BY SIZE         
110300               ', у вас стабильно высокий остаток и траты в '             
110400                                                DELIMITED BY SIZE         
110500               'ресторанах. Премиальная карта даст повышенный '           
110600                                                DELIMITED BY SIZE         
110700               'кешбэк и бесплатные снятия. Оформить сейчас.'             
110800                                                DELIMITED BY SIZE         
110900                 INTO WS-TEXTO-PUSH                                       
111000*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
111100*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
111200*    PLANTILLA TARJETA DE CREDITO: MUESTRA LAS CATEGORIAS                 
111300*    TOP-3 ARMADAS EN 2400-ARMO-BEHAVIOR (WS-CATS-TEXTO)                  
111400         WHEN 'CC'                                                        
111500              STRING                                                      
111600               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
111700                                                DELIMITED BY SIZE         
111800               ', ваши топ-категории — '                                  
111900                                                DELIMITED BY SIZE         
112000               WS-CATS-TEXTO(1:WS-LARGO-CATS-TEXTO)                       
112100                                                DELIMITED BY SIZE         
112200               '. Кредитная карта даёт до 10% кешбэка и на '              
112300                                                DELIMITED BY SIZE         
112400               'онлайн-сервисы. Оформить карту.'                          
112500                                                DELIMITED BY SIZE         
112600                 INTO WS-TEXTO-PUSH                                       
112700*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
112800*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
112900*    PLANTILLA CAMBIO DE DIVISAS: APUNTA AL CLIENTE QUE YA                
113000*    OPERA FX (COMPRA/VENTA) CON FRECUENCIA                               
113100         WHEN 'FX'                                                        
113200              STRING                                                      
113300               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
113400                                                DELIMITED BY SIZE         
113500               ', вы часто платите в валюте. В приложении '               
113600                                                DELIMITED BY SIZE         
113700               'выгодный обмен без комиссии и авто-покупка по '           
113800                                                DELIMITED BY SIZE         
113900               'целевому курсу. Настроить обмен.'                         
114000                                                DELIMITED BY SIZE         
114100                 INTO WS-TEXTO-PUSH                                       
114200*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
114300*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
114400*    PLANTILLA DEPOSITOS: UNA SOLA REDACCION SIRVE PARA LOS               
114500*    TRES PLAZOS (DM/DS/DN), LA TASA YA SE APLICO EN 2305                 
114600         WHEN 'DM' WHEN 'DS' WHEN 'DN'                                    
114700              STRING                                                      
114800               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
114900                                                DELIMITED BY SIZE         
115000               ', у вас остаются свободные средства. Разместите '         
115100                                                DELIMITED BY SIZE         
115200               'их на вкладе — удобно копить и получать '                 
115300                                                DELIMITED BY SIZE         
115400               'вознаграждение. Открыть вклад.'                           
115500                                                DELIMITED BY SIZE         
115600                 INTO WS-TEXTO-PUSH                                       
115700*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
115800*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
115900*    PLANTILLA INVERSIONES: PRODUCTO DE ENTRADA PARA EL                   
116000*    CLIENTE SIN SENAL DE INVERSION PREVIA                                
116100         WHEN 'IN'                                                        
116200              STRING                                                      
116300               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
116400                                                DELIMITED BY SIZE         
116500               ', попробуйте инвестиции с низким порогом входа '          
116600                                                DELIMITED BY SIZE         
116700               'и без комиссий на старт. Открыть счёт.'                   
116800                                                DELIMITED BY SIZE         
116900                 INTO WS-TEXTO-PUSH                                       
117000*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
117100*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
117200*    PLANTILLA POR DEFECTO (METALES): SE USA CUANDO NINGUN                
117300*    OTRO PRODUCTO TUVO BENEFICIO, VER WC-PRODUCTO-DEFAULT                
117400         WHEN OTHER                                                       
117500              STRING                                                      
117600               WS-NOMBRE-CLIENTE(1:WS-LONGITUD-NOMBRE)                    
117700                                                DELIMITED BY SIZE         
117800               ', для диверсификации можно добавить золотые '             
117900                                                DELIMITED BY SIZE         
118000               'слитки 999,9 пробы. Посмотреть варианты.'                 
118100                                                DELIMITED BY SIZE         
118200                 INTO WS-TEXTO-PUSH                                       
118300*    SI EL TEXTO SUPERA EL LARGO MAXIMO, 2440-CALL-UTLVALID LO            
118400*    RECORTA ANTES DE GRABARLO (VER UTLVALID).                            
118500     END-EVALUATE.                                                        
118600 FIN-2430.                                                                
118700     EXIT.                                                                
118800*    LLAMA A LA RUTINA GENERICA DE VALIDACION Y AUTOCORRECCION            
118900*    DE TEXTO DE PUSH (PATRON CALL/LINKAGE DE LA CASA, IGUAL              
119000*    AL USADO POR UTLVNUM PARA VALIDAR CAMPOS NUMERICOS)                  
119100 2440-CALL-UTLVALID.                                                      
119200*    PASA EL TEXTO ARMADO A LA RUTINA GENERICA QUE VALIDA                 
119300*    LARGO Y CARACTERES Y LO CORRIGE SI ES NECESARIO                      
119400     MOVE WS-TEXTO-PUSH TO WVALID-TEXTO-IN.                               
119500     CALL 'UTLVALID' USING WVALID.                                        
119600     MOVE WVALID-TEXTO-OUT TO WS-TEXTO-PUSH.                              
119700 FIN-2440.                                                                
119800     EXIT.                                                                
119900*    GRABA LA RECOMENDACION ELEGIDA, ACTUALIZA EL CONTADOR                
120000*    POR PRODUCTO (PARA EL REPORTE DE TOTALES) Y ACUMULA EL               
120100*    DETALLE EN EL REPORTE DE BENEFICIOS                                  
120200 2450-GRABAR-RECO.                                                        
120300     INITIALIZE REG-RECO.                                                 
120400     MOVE WS-CLAVE-CLIENTE    TO RECO-CLIENTE-COD.                        
120500     MOVE WS-PRODUCTO-ELEGIDO TO RECO-PRODUCTO.                           
120600     MOVE WS-TEXTO-PUSH       TO RECO-TEXTO-PUSH.                         
120700     WRITE REG-RECO-FD FROM REG-RECO.                                     
120800     IF 88-FS-RECO-OK                                                     
120900*    CONTADOR DE CONTROL PARA EL TOTAL DE RECOMENDACIONES                 
121000*    GRABADAS (VER 6000-TOTALES-CONTROL)                                  
121100        ADD 1 TO WS-CANT-RECO-GRABADOS                                    
121200     ELSE                                                                 
121300        DISPLAY 'ERROR GRABANDO RECOMENDACIONES - FS: '                   
121400                 FS-RECO                                                  
121500        STOP RUN                                                          
121600     END-IF.                                                              
121700*    SUMA UNO AL CONTADOR DEL PRODUCTO ELEGIDO, PARA EL                   
121800*    REPORTE DE TOTALES POR PRODUCTO                                      
121900     PERFORM 2451-BUSCO-PRODUCTO-CONTADOR                                 
122000       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.                  
122100*    ARMA LA LINEA DE DETALLE DEL REPORTE DE BENEFICIOS                   
122200*    (CLIENTE, PRODUCTO RECOMENDADO Y MONTO)                              
122300     MOVE WS-CLAVE-CLIENTE         TO WLD-CLIENTE.                        
122400     MOVE WS-PRODUCTO-ELEGIDO      TO WLD-PRODUCTO.                       
122500     MOVE WS-BENEFICIO-TEXTO-MONTO TO WLD-BENEFICIO.                      
122600     WRITE REG-REPORTE-FD FROM WS-LINEA-DET.                              
122700     ADD WS-BENEFICIO-TEXTO-MONTO TO WS-BENEFICIO-TOTAL-ELEGIDO.          
122800 FIN-2450.                                                                
122900     EXIT.                                                                
123000*    UBICA, DENTRO DE LA TABLA DE CONTADORES, LA POSICION                 
123100*    QUE CORRESPONDE AL PRODUCTO ELEGIDO PARA SUMARLE UNO                 
123200 2451-BUSCO-PRODUCTO-CONTADOR.                                            
123300*    RECORRE EL CATALOGO HASTA HALLAR EL PRODUCTO ELEGIDO.                
123400     IF PRD-CODIGO(WS-SUB-1) = WS-PRODUCTO-ELEGIDO                        
123500        ADD 1 TO WS-CANT-PROD(WS-SUB-1)                                   
123600     END-IF.                                                              
123700 FIN-2451.                                                                
123800     EXIT.                                                                
123900*    GRABA EN EL ARCHIVO DE AUDITORIA LAS 10 POSICIONES DEL               
124000*    RANKING DE BENEFICIOS DEL CLIENTE (TRAZABILIDAD)                     
124100 2460-GRABAR-AUDITORIA.                                                   
124200     PERFORM 2461-GRABO-UNA-LINEA-AUDIT                                   
124300       VARYING IDX-RNK FROM 1 BY 1 UNTIL IDX-RNK > 10.                    
124400 FIN-2460.                                                                
124500     EXIT.                                                                
124600*    ARMA Y GRABA UNA LINEA DE AUDITORIA CON EL PRODUCTO Y EL             
124700*    MONTO QUE OCUPA LA POSICION IDX-RNK DEL RANKING                      
124800 2461-GRABO-UNA-LINEA-AUDIT.                                              
124900     INITIALIZE REG-AUDITORIA.                                            
125000     MOVE WS-CLAVE-CLIENTE         TO AUD-CLIENTE-COD.                    
125100*    ARMA EL REGISTRO DE AUDITORIA CON LA POSICION DEL                    
125200     MOVE IDX-RNK                  TO AUD-RANKING.                        
125300     MOVE WS-RNK-PRODUCTO(IDX-RNK) TO AUD-PRODUCTO.                       
125400     MOVE WS-RNK-MONTO(IDX-RNK)    TO AUD-BENEFICIO.                      
125500     WRITE REG-AUDIT-FD FROM REG-AUDITORIA.                               
125600     IF 88-FS-AUDIT-OK                                                    
125700        ADD 1 TO WS-CANT-AUDIT-GRABADOS                                   
125800     ELSE                                                                 
125900        DISPLAY 'ERROR GRABANDO AUDITBENEF - FS: ' FS-AUDIT               
126000        STOP RUN                                                          
126100     END-IF.                                                              
126200 FIN-2461.                                                                
126300     EXIT.                                                                
126400*------------------------------------------------------------*            
126500*    IMPRIME LOS TOTALES DE PRODUCTO Y DE CORRIDA, CIERRA LOS             
126600*    6 ARCHIVOS Y MUESTRA LOS TOTALES DE CONTROL POR DISPLAY.             
126700*------------------------------------------------------------*            
126800 3000-FINALIZO.                                                           
126900     PERFORM 3100-TOTALES-PRODUCTO.                                       
127000     PERFORM 3200-TOTALES-FINALES.                                        
127100     PERFORM 5000-CIERRO-ARCHIVOS.                                        
127200     PERFORM 6000-TOTALES-CONTROL.                                        
127300 FIN-3000.                                                                
127400     EXIT.                                                                
127500*    IMPRIME UNA LINEA DE TOTAL POR CADA UNO DE LOS 10                    
127600*    PRODUCTOS DEL CATALOGO, EN EL ORDEN DE WS-TABLA-PRODUCTOS.           
127700 3100-TOTALES-PRODUCTO.                                                   
127800     PERFORM 3110-IMPRIMO-UN-PRODUCTO                                     
127900       VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.                  
128000 FIN-3100.                                                                
128100     EXIT.                                                                
128200*    ARMA LA LINEA DE TOTAL DE UN PRODUCTO CON SU CODIGO Y LA             
128300*    CANTIDAD DE VECES QUE FUE LA RECOMENDACION ELEGIDA.                  
128400 3110-IMPRIMO-UN-PRODUCTO.                                                
128500*    UNA LINEA POR PRODUCTO, EN EL ORDEN DEL CATALOGO.                    
128600     MOVE PRD-CODIGO(WS-SUB-1)   TO WLTP-PRODUCTO.                        
128700     MOVE WS-CANT-PROD(WS-SUB-1) TO WLTP-CANTIDAD.                        
128800     WRITE REG-REPORTE-FD FROM WS-LINEA-TOTPROD.                          
128900 FIN-3110.                                                                
129000     EXIT.                                                                
129100*    IMPRIME LA LINEA FINAL DE LA CORRIDA CON LA CANTIDAD DE              
129200*    CLIENTES PROCESADOS, RECOMENDACIONES GRABADAS Y EL                   
129300*    BENEFICIO TOTAL DE LAS RECOMENDACIONES ELEGIDAS.                     
129400 3200-TOTALES-FINALES.                                                    
129500*    TRASLADA LOS 3 TOTALES FINALES A LA LINEA DE IMPRESION.              
129600     MOVE WS-CANT-CLIENTES-LEIDOS    TO WLTF-CLIENTES.                    
129700     MOVE WS-CANT-RECO-GRABADOS      TO WLTF-RECO.                        
129800     MOVE WS-BENEFICIO-TOTAL-ELEGIDO TO WLTF-BENEFICIO.                   
129900     WRITE REG-REPORTE-FD FROM WS-LINEA-TOTFINAL.                         
130000 FIN-3200.                                                                
130100     EXIT.                                                                
130200*    CIERRA LOS 6 ARCHIVOS DEL PROGRAMA, 3 DE ENTRADA Y 3 DE              
130300*    SALIDA, EN UN SOLO CLOSE.                                            
130400 5000-CIERRO-ARCHIVOS.                                                    
130500*    3 ARCHIVOS DE ENTRADA Y 3 DE SALIDA, TODOS LINE SEQUENTIAL.          
130600     CLOSE CLIENTES TRANSACCIONES TRANSFERENCIAS                          
130700           RECOMENDACIONES AUDITBENEF REPORTE-CORRIDA.                    
130800 FIN-5000.                                                                
130900     EXIT.                                                                
131000*    DEJA CONSTANCIA POR DISPLAY DE LOS CONTADORES DE CONTROL             
131100*    DE LA CORRIDA, PARA EL LOG DEL JOB (MISMO ESTILO DE                  
131200*    TOTALES DE CONTROL DE LOS DEMAS PROGRAMAS DE LA MESA).               
131300 6000-TOTALES-CONTROL.                                                    
131400     DISPLAY '*************************************************'.         
131500     DISPLAY '   TOTALES DE CONTROL PROGRAMA ' WS-PROGRAMA.               
131600     DISPLAY '*************************************************'.         
131700*    LOS 6 CONTADORES DE CONTROL DE LA CORRIDA, EN EL MISMO               
131800*    ORDEN QUE LOS CAMPOS DE RECO-/AUD- QUE RESPALDAN.                    
131900     DISPLAY 'CLIENTES LEIDOS         : '                                 
132000              WS-CANT-CLIENTES-LEIDOS.                                    
132100     DISPLAY 'TRANSACCIONES LEIDAS    : ' WS-CANT-TXN-LEIDOS.             
132200     DISPLAY 'TRANSFERENCIAS LEIDAS   : ' WS-CANT-TRF-LEIDOS.             
132300     DISPLAY 'RECOMENDACIONES GRABADAS: '                                 
132400              WS-CANT-RECO-GRABADOS.                                      
132500     DISPLAY 'LINEAS AUDITORIA GRAB.  : '                                 
132600              WS-CANT-AUDIT-GRABADOS.                                     
132700     DISPLAY 'BENEFICIO TOTAL ELEGIDO : '                                 
132800              WS-BENEFICIO-TOTAL-ELEGIDO.                                 
132900 FIN-6000.                                                                
133000     EXIT.                                                                
133100*    RUTINAS GENERICAS DE LONGITUD DE CAMPO (ESTILO CALCLEN),             
133200*    SE USAN PARA ARMAR EL TEXTO DE PUSH SIN BLANCOS DE MAS               
133300*    CALCULA EL LARGO SIN BLANCOS A LA DERECHA DE                         
133400*    WS-CAMPO-GENERICO, ARRANCANDO DESDE LA POSICION 60 Y                 
133500*    RETROCEDIENDO HASTA HALLAR UN CARACTER NO BLANCO.                    
133600 9000-CALCULO-LONGITUD.                                                   
133700*    ARRANCA EL BARRIDO DESDE EL ULTIMO CARACTER DEL CAMPO.               
133800     MOVE 60 TO WS-LONGITUD-GENERICO.                                     
133900     PERFORM 9010-ACHICO-LONGITUD                                         
134000       UNTIL WS-CAMPO-GENERICO(WS-LONGITUD-GENERICO:1)                    
134100                                                  NOT = SPACE             
134200          OR WS-LONGITUD-GENERICO = 1.                                    
134300 FIN-9000.                                                                
134400     EXIT.                                                                
134500*    RETROCEDE UNA POSICION EN EL BARRIDO DE LONGITUD.                    
134600 9010-ACHICO-LONGITUD.                                                    
134700     SUBTRACT 1 FROM WS-LONGITUD-GENERICO.                                
134800 FIN-9010.                                                                
134900     EXIT.                                                                
135000*    CALCULA LA POSICION DEL PRIMER CARACTER NO BLANCO DE                 
135100*    WS-CAMPO-GENERICO, PARA SABER DONDE EMPIEZA EL DATO                  
135200*    CUANDO EL CAMPO VIENE JUSTIFICADO A LA DERECHA.                      
135300 9020-CALCULO-INICIO.                                                     
135400*    ARRANCA EL BARRIDO DESDE EL PRIMER CARACTER DEL CAMPO.               
135500     MOVE 1 TO WS-POSICION-GENERICO.                                      
135600     PERFORM 9030-AVANZO-POSICION                                         
135700       UNTIL WS-CAMPO-GENERICO(WS-POSICION-GENERICO:1)                    
135800                                                  NOT = SPACE             
135900          OR WS-POSICION-GENERICO = 14.                                   
136000 FIN-9020.                                                                
136100     EXIT.                                                                
136200*    AVANZA UNA POSICION EN EL BARRIDO DE INICIO.                         
136300 9030-AVANZO-POSICION.                                                    
136400     ADD 1 TO WS-POSICION-GENERICO.                                       
136500 FIN-9030.                                                                
136600     EXIT.                                                                
