000100******************************************************************        
000200*PROGRAMA    : PGMFEAT01                                                  
000300*SISTEMA     : PUSH DE PRODUCTOS PERSONALIZADO POR CLIENTE                
000400*FUNCION     : FLUJO INDEPENDIENTE QUE LEE LA CINTA PLANA DE              
000500*              TRANSACCIONES (UNA LINEA POR MOVIMIENTO, CON LOS           
000600*              DATOS DEL CLIENTE REPETIDOS) Y ARMA EL REPORTE DE          
000700*              CARACTERISTICAS POR CLIENTE, PARA ANALISIS DE              
000800*              NEGOCIO FUERA DEL CIRCUITO DE PUSH                         
000900******************************************************************        
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    PGMFEAT01.                                                
001200 AUTHOR.        R. ZHANGELDINOVA.                                         
001300 INSTALLATION.  DIRECCION DE BANCA DIGITAL - SISTEMAS.                    
001400 DATE-WRITTEN.  18/09/1989.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.              
001700******************************************************************        
001800*HISTORIAL DE CAMBIOS                                                     
001900*------------------------------------------------------------             
002000*18/09/1989 RZH TK-0285 VERSION INICIAL. CORTE POR CLIENTE,               
002100*                       GASTO TOTAL Y MESES CON MOVIMIENTO                
002200*07/09/2001 RZH TK-0392 SE REESTRUCTURA COMO FLUJO                        
002300*                       INDEPENDIENTE (ANTES ERA PARTE DE                 
002400*                       PGMPUSH01) Y SE ALINEA EL CORTE CON               
002500*                       EL NUEVO CATALOGO DE CATEGORIAS                   
002600*19/02/2002 LFG TK-0401 SE AGREGA EL PROMEDIO DE GASTO POR MES            
002700*                       Y EL TOP 3 DE CATEGORIAS POR CLIENTE              
002800*03/10/2002 MTB TK-0405 SE AGREGA LA NORMALIZACION DEL ESTADO             
002900*                       DEL CLIENTE Y LA EXTRACCION DEL PRIMER            
003000*                       NOMBRE PARA USO DE LA MESA DE MARKETING           
003100*14/04/2003 MTB TK-0408 CORRECCION: EL PROMEDIO POR MES SE                
003200*                       PARTIA POR CERO CUANDO EL CLIENTE NO              
003300*                       TENIA NINGUN MES CON MOVIMIENTO                   
003400*30/01/2004 LFG TK-0410 SE ESTANDARIZA EL CODIGO DE ESTADO CON            
003500*                       LA PLANILLA DE LA MESA DE MARKETING               
003600*11/08/2005 RZH TK-0425 CORRECCION EN EL DESEMPATE DEL TOP 3,             
003700*                       DEBE RESPETAR EL ORDEN DE CATALOGO                
003800*                       IGUAL QUE PGMPUSH01                               
003900*12/06/2009 LFG TK-0455 SE AMPLIA EL CODIGO DE ESTADO PARA EL             
004000*                       ESTADO SALARIAL (ZP), ANTES SOLO ST/PR/SD         
004100******************************************************************        
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400*--------------------                                                     
004500                                                                          
004600 CONFIGURATION SECTION.                                                   
004700*---------------------                                                    
004800*    LA CLASE WS-CLASE-MAYUSCULA SE USA MAS ADELANTE PARA                 
004900*    DETECTAR CORRIDAS DE TEXTO EN MAYUSCULA (NO SE USA EN                
005000*    ESTE PROGRAMA, QUEDA DECLARADA POR SIMETRIA CON UTLVALID).           
005100 SPECIAL-NAMES.                                                           
005200     CLASS WS-CLASE-MAYUSCULA IS 'A' THRU 'Z'                             
005300     UPSI-0 OFF                                                           
005400        SKIP-FEATURES.                                                    
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700*--------------------                                                     
005800*    LA CINTA PLANA TRAE UNA LINEA POR TRANSACCION, CON LOS               
005900*    DATOS DEL CLIENTE REPETIDOS EN CADA LINEA DEL MISMO CLIENTE.         
006000 FILE-CONTROL.                                                            
006100*------------                                                             
006200     SELECT TXN-PLANA         ASSIGN TO 'TXNPLANA'                        
006300                               ORGANIZATION IS LINE SEQUENTIAL            
006400                               FILE STATUS  IS FS-TXNPLANA.               
006500                                                                          
006600*    EL REPORTE DE CARACTERISTICAS ES DE SALIDA, UNA LINEA                
006700*    POR CLIENTE MAS LA LINEA DE TOTAL AL FINAL.                          
006800     SELECT FEATURES-RPT      ASSIGN TO 'FEATRPT'                         
006900                               ORGANIZATION IS LINE SEQUENTIAL            
007000                               FILE STATUS  IS FS-FEATRPT.                
007100                                                                          
007200 DATA DIVISION.                                                           
007300*-------------                                                            
007400                                                                          
007500 FILE SECTION.                                                            
007600*------------                                                             
007700*    REGISTRO DE ENTRADA. SE LEE POSICIONAL Y SE REDEFINE                 
007800*    CON LA COPY WTXNP (VER COPY DEBAJO DE WORKING-STORAGE).              
007900 FD  TXN-PLANA                                                            
008000     RECORDING MODE IS F                                                  
008100     BLOCK 0.                                                             
008200 01  REG-TXNPLANA-FD               PIC X(066).                            
008300                                                                          
008400*    REGISTRO DE SALIDA DEL REPORTE DE CARACTERISTICAS,                   
008500*    99 POSICIONES, UNA LINEA POR CLIENTE MAS LA DE TOTAL.                
008600 FD  FEATURES-RPT                                                         
008700     RECORDING MODE IS F                                                  
008800     BLOCK 0.                                                             
008900 01  REG-FEATRPT-FD                PIC X(099).                            
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*-----------------------                                                  
009300*    NOMBRE DEL PROGRAMA, SE USA EN LOS DISPLAY DE CONTROL.               
009400 77  WS-PROGRAMA                    PIC X(09) VALUE 'PGMFEAT01'.          
009500                                                                          
009600*    FILE STATUS DE LA CINTA PLANA DE TRANSACCIONES.                      
009700 77  FS-TXNPLANA                    PIC X(02) VALUE ' '.                  
009800     88 88-FS-TXNPLANA-OK                      VALUE '00'.                
009900     88 88-FS-TXNPLANA-EOF                     VALUE '10'.                
010000                                                                          
010100*    FILE STATUS DEL REPORTE DE CARACTERISTICAS.                          
010200 77  FS-FEATRPT                     PIC X(02) VALUE ' '.                  
010300     88 88-FS-FEATRPT-OK                       VALUE '00'.                
010400                                                                          
010500*    CONTADORES DE CONTROL DE LA CORRIDA, SE MUESTRAN POR                 
010600*    DISPLAY EN 3000-FINALIZO.                                            
010700 77  WS-CANT-TXN-LEIDAS             PIC 9(07) COMP VALUE 0.               
010800 77  WS-CANT-CLIENTES-GRABADOS      PIC 9(07) COMP VALUE 0.               
010900                                                                          
011000*    SUBINDICES GENERICOS, SE REUTILIZAN EN VARIOS PERFORM                
011100*    VARYING A LO LARGO DEL PROGRAMA.                                     
011200 77  WS-SUB-1                       PIC 9(02) COMP VALUE 0.               
011300 77  WS-SUB-2                       PIC 9(02) COMP VALUE 0.               
011400                                                                          
011500*----------------------------------------------------------------*        
011600*    CAMPOS DE LA UTILIDAD GENERICA DE RECORTE DE ESPACIOS       *        
011700*----------------------------------------------------------------*        
011800 01  WS-CAMPO-GENERICO              PIC X(20) VALUE SPACES.               
011900 01  WS-CAMPO-GENERICO-TBL REDEFINES WS-CAMPO-GENERICO.                   
012000     03 WS-GEN-CHAR OCCURS 20 TIMES                                       
012100                     PIC X(01).                                           
012200*    PUNTERO DE BARRIDO DE WS-CAMPO-GENERICO, USADO POR                   
012300*    2060-EXTRAIGO-PRIMER-NOMBRE PARA HALLAR EL PRIMER                    
012400*    ESPACIO DEL NOMBRE DEL CLIENTE.                                      
012500 01  WS-POSICION-GENERICO           PIC 9(02) COMP VALUE 0.               
012600                                                                          
012700*    CLAVE DE CORTE: CODIGO DE CLIENTE DE LA ULTIMA LINEA                 
012800*    LEIDA (WS-CLAVE-TXN) CONTRA EL CLIENTE EN PROCESO                    
012900*    (WS-CLAVE-ACTUAL). CUANDO DIFIEREN, SE DISPARA EL CORTE.             
013000 01  WS-CLAVE-TXN                   PIC 9(06) VALUE 0.                    
013100 01  WS-CLAVE-ACTUAL                PIC 9(06) VALUE 0.                    
013200                                                                          
013300*    CANTIDAD DE MESES (DE 1 A 12) CON AL MENOS UN MOVIMIENTO             
013400*    Y DIVISOR USADO PARA EL PROMEDIO DE GASTO MENSUAL (NUNCA             
013500*    CERO, VER TK-0408 EN EL HISTORIAL).                                  
013600 01  WS-CNT-MESES-CON-MOV           PIC 9(02) COMP VALUE 0.               
013700 01  WS-DIVISOR-PROMEDIO            PIC 9(02) COMP VALUE 1.               
013800                                                                          
013900*    TABLA DE TRABAJO PARA ARMAR EL TOP 3 DE CATEGORIAS DE                
014000*    GASTO DEL CLIENTE. WS-TOP3-FEAT-IDX GUARDA, PARA CADA                
014100*    POSICION DEL TOP, EL SUBINDICE DENTRO DE LA TABLA DE                 
014200*    CATEGORIAS (WPROD); WS-USADO-FEAT MARCA LAS CATEGORIAS               
014300*    YA ELEGIDAS PARA QUE NO SE REPITAN EN EL TOP.                        
014400 01  WS-TOP3-FEAT.                                                        
014500     03 WS-TOP3-FEAT-IDX OCCURS 3 TIMES                                   
014600                          INDEXED BY IDX-TOP3F                            
014700                          PIC 9(02) COMP.                                 
014800     03 WS-USADO-FEAT OCCURS 11 TIMES                                     
014900                       PIC X(01).                                         
015000     03 FILLER                      PIC X(02).                            
015100                                                                          
015200*    ESTADO DEL CLIENTE YA NORMALIZADO A MAYUSCULA, ANTES DE              
015300*    COMPARAR CONTRA LOS CODIGOS VALIDOS DE LA MESA DE                    
015400*    MARKETING (ST/PR/ZP/SD).                                             
015500 01  WS-ESTADO-MAYUS                PIC X(02) VALUE SPACES.               
015600                                                                          
015700 COPY WPROD.                                                              
015800 COPY WFEAT.                                                              
015900                                                                          
016000*    LINEA DE TOTAL QUE SE GRABA AL FINAL DEL REPORTE, CON                
016100*    LA CANTIDAD DE CLIENTES PROCESADOS EN LA CORRIDA.                    
016200 01  WS-LINEA-TOTAL-FEAT.                                                 
016300     03 WLTF-ETIQUETA               PIC X(40)                             
016400        VALUE 'TOTAL DE CLIENTES PROCESADOS........:'.                    
016500     03 WLTF-CLIENTES               PIC ZZZ,ZZ9.                          
016600     03 FILLER                      PIC X(52).                            
016700                                                                          
016800 PROCEDURE DIVISION.                                                      
016900******************************************************************        
017000*0000-MAIN-PROCEDURE                                                      
017100*LEE LA CINTA PLANA DE TRANSACCIONES, CORTA POR CAMBIO DE                 
017200*CLIENTE Y GRABA UNA LINEA DE CARACTERISTICAS POR CLIENTE                 
017300******************************************************************        
017400 0000-MAIN-PROCEDURE.                                                     
017500*    LOOP PRINCIPAL: PROCESA UN CLIENTE POR VUELTA HASTA QUE              
017600*    LA LECTURA DE ADELANTO DEVUELVE LA CLAVE CENTINELA 999999.           
017700     PERFORM 1000-INICIO.                                                 
017800     PERFORM 2000-PROCESO UNTIL WS-CLAVE-TXN = 999999.                    
017900     PERFORM 3000-FINALIZO.                                               
018000     STOP RUN.                                                            
018100                                                                          
018200******************************************************************        
018300*1000-INICIO / FIN-1000                                                   
018400*ABRE LOS ARCHIVOS Y HACE LA PRIMERA LECTURA DE ADELANTO                  
018500******************************************************************        
018600*    ABRE LA CINTA PLANA Y EL REPORTE, VALIDA LOS FILE STATUS             
018700*    Y PIDE LA PRIMERA LECTURA DE ADELANTO ANTES DE ENTRAR                
018800*    AL LOOP PRINCIPAL.                                                   
018900 1000-INICIO.                                                             
019000*    SI NO ABRE, NO HAY CON QUE TRABAJAR: SE CORTA LA CORRIDA.            
019100     OPEN INPUT  TXN-PLANA.                                               
019200     IF NOT 88-FS-TXNPLANA-OK                                             
019300        DISPLAY WS-PROGRAMA ' ERROR AL ABRIR TXN-PLANA '                  
019400                FS-TXNPLANA                                               
019500        STOP RUN                                                          
019600     END-IF.                                                              
019700*    IDEM PARA EL REPORTE DE SALIDA.                                      
019800     OPEN OUTPUT FEATURES-RPT.                                            
019900     IF NOT 88-FS-FEATRPT-OK                                              
020000        DISPLAY WS-PROGRAMA ' ERROR AL ABRIR FEATURES-RPT '               
020100                FS-FEATRPT                                                
020200        STOP RUN                                                          
020300     END-IF.                                                              
020400*    PRIMERA LECTURA DE ADELANTO, ANTES DE ENTRAR AL LOOP.                
020500     PERFORM 1100-LEO-TXN-FLAT.                                           
020600 FIN-1000.                                                                
020700     EXIT.                                                                
020800                                                                          
020900*------------------------------------------------------------*            
021000*07/09/2001 RZH TK-0392 LA CLAVE DE CORTE ES EL CODIGO DE                 
021100*                       CLIENTE QUE VIENE EN CADA LINEA PLANA             
021200*------------------------------------------------------------*            
021300*    HACE LA LECTURA DE ADELANTO DE LA CINTA PLANA. SI LLEGA              
021400*    A FIN DE ARCHIVO, FUERZA LA CLAVE 999999 PARA QUE EL                 
021500*    LOOP PRINCIPAL DE 0000-MAIN-PROCEDURE TERMINE.                       
021600 1100-LEO-TXN-FLAT.                                                       
021700*    LIMPIA EL AREA DE REGISTRO ANTES DE LEER, PARA NO                    
021800*    ARRASTRAR DATOS DE LA LINEA ANTERIOR EN CAMPOS QUE LA                
021900*    NUEVA LINEA NO PISE.                                                 
022000     INITIALIZE REG-TXN-PLANA.                                            
022100     READ TXN-PLANA INTO REG-TXN-PLANA.                                   
022200*    SEGUN EL RESULTADO DE LA LECTURA, ACUMULA EL CONTADOR                
022300*    DE CONTROL Y TOMA LA CLAVE DE CORTE, O FUERZA EL FIN.                
022400     EVALUATE TRUE                                                        
022500        WHEN 88-FS-TXNPLANA-OK                                            
022600           ADD 1                    TO WS-CANT-TXN-LEIDAS                 
022700           MOVE TXP-CLIENTE-COD     TO WS-CLAVE-TXN                       
022800        WHEN 88-FS-TXNPLANA-EOF                                           
022900           MOVE 999999              TO WS-CLAVE-TXN                       
023000*    CUALQUIER FILE STATUS QUE NO SEA OK NI EOF ES UN ERROR               
023100*    DE LECTURA QUE CORTA LA CORRIDA.                                     
023200        WHEN OTHER                                                        
023300           DISPLAY WS-PROGRAMA ' ERROR DE LECTURA TXN-PLANA '             
023400                   FS-TXNPLANA                                            
023500           STOP RUN                                                       
023600     END-EVALUATE.                                                        
023700                                                                          
023800******************************************************************        
023900*2000-PROCESO / FIN-2000                                                  
024000*ACUMULA TODAS LAS LINEAS DE UN MISMO CLIENTE Y DISPARA EL                
024100*CORTE CUANDO CAMBIA LA CLAVE O SE LLEGA AL FIN DE ARCHIVO                
024200******************************************************************        
024300*    ARMA LA LINEA WFEAT-CLIENTE DEL CLIENTE QUE EMPIEZA,                 
024400*    ACUMULA TODAS SUS LINEAS Y DISPARA EL CORTE CUANDO                   
024500*    CAMBIA LA CLAVE O SE LLEGA A FIN DE ARCHIVO.                         
024600 2000-PROCESO.                                                            
024700*    FIJA LA CLAVE DEL CLIENTE QUE SE ESTA PROCESANDO.                    
024800     MOVE WS-CLAVE-TXN              TO WS-CLAVE-ACTUAL.                   
024900*    LIMPIA EL AREA DE ACUMULACION (GASTOS POR MES Y POR                  
025000*    CATEGORIA) ANTES DE SUMAR LAS LINEAS DE ESTE CLIENTE.                
025100     INITIALIZE WFEAT-CLIENTE.                                            
025200     MOVE WS-CLAVE-ACTUAL           TO WFEAT-CLIENTE-COD.                 
025300     MOVE TXP-NOMBRE                TO WFEAT-NOMBRE.                      
025400*    NORMALIZA EL ESTADO Y EXTRAE EL PRIMER NOMBRE ANTES DE               
025500*    EMPEZAR A ACUMULAR TRANSACCIONES.                                    
025600     PERFORM 2050-NORMALIZO-ESTADO                                        
025700       THRU 2060-EXTRAIGO-PRIMER-NOMBRE.                                  
025800*    ACUMULA TODAS LAS LINEAS DEL MISMO CLIENTE HASTA QUE                 
025900*    CAMBIA LA CLAVE DE CORTE.                                            
026000     PERFORM 2010-ACUMULO-UNA-TXN                                         
026100        UNTIL WS-CLAVE-TXN NOT = WS-CLAVE-ACTUAL.                         
026200     PERFORM 2100-CORTE-CLIENTE.                                          
026300 FIN-2000.                                                                
026400     EXIT.                                                                
026500                                                                          
026600*------------------------------------------------------------*            
026700*22/02/1999 LFG TK-0360 REVISION Y2K - EL MES DE LA TRANSAC-              
026800*                       CION SE TOMA DIRECTO DE TXP-FECHA-MM,             
026900*                       SIN VENTANA DE SIGLO                              
027000*------------------------------------------------------------*            
027100*    ACUMULA UNA LINEA DE TRANSACCION DEL CLIENTE EN PROCESO:             
027200*    SUMA AL GASTO TOTAL, BUSCA LA CATEGORIA PARA EL TOP 3 Y              
027300*    MARCA EL MES CON MOVIMIENTO. LUEGO PIDE LA SIGUIENTE LINEA.          
027400 2010-ACUMULO-UNA-TXN.                                                    
027500*    SOLO SUMA AL GASTO TOTAL LOS MOVIMIENTOS CON IMPORTE                 
027600*    POSITIVO; LOS REVERSOS O AJUSTES EN CERO NO APORTAN.                 
027700     IF TXP-MONTO > ZERO                                                  
027800        ADD TXP-MONTO               TO WFEAT-GASTO-TOTAL                  
027900     END-IF.                                                              
028000*    BUSCA LA CATEGORIA DE LA TRANSACCION EN LA TABLA DE                  
028100*    CATEGORIAS PARA ACUMULAR EL GASTO POR CATEGORIA.                     
028200     PERFORM 2011-BUSCO-CATEGORIA                                         
028300        VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                 
028400*    MARCA EL MES DE LA TRANSACCION COMO MES CON MOVIMIENTO.              
028500     ADD 1 TO WFEAT-MES(TXP-FECHA-MM).                                    
028600*    PIDE LA SIGUIENTE LINEA DE LA CINTA PLANA.                           
028700     PERFORM 1100-LEO-TXN-FLAT.                                           
028800                                                                          
028900*    RECORRE LA TABLA DE CATEGORIAS (WPROD) BUSCANDO LA QUE               
029000*    COINCIDE CON LA TRANSACCION, PARA ACUMULAR EL GASTO POR              
029100*    CATEGORIA QUE DESPUES ALIMENTA EL TOP 3.                             
029200 2011-BUSCO-CATEGORIA.                                                    
029300     IF CAT-CODIGO(WS-SUB-1) = TXP-CATEGORIA AND TXP-MONTO > ZERO         
029400        ADD TXP-MONTO TO WFEAT-GASTO-CATEGORIA(WS-SUB-1)                  
029500     END-IF.                                                              
029600                                                                          
029700*------------------------------------------------------------*            
029800*03/10/2002 MTB TK-0405 / 30/01/2004 LFG TK-0410 SE ACEPTAN               
029900*                       LOS 4 CODIGOS DE LA PLANILLA DE LA                
030000*                       MESA DE MARKETING, SINO QUEDA SD                  
030100*------------------------------------------------------------*            
030200*    EL ESTADO CRUDO QUE TRAE LA LINEA PLANA PUEDE VENIR EN               
030300*    MINUSCULA O MAYUSCULA SEGUN EL SISTEMA ORIGEN, POR ESO               
030400*    SE CONVIERTE ANTES DE COMPARAR.                                      
030500 2050-NORMALIZO-ESTADO.                                                   
030600*    PASA EL ESTADO CRUDO A MAYUSCULA ANTES DE COMPARAR.                  
030700     MOVE TXP-ESTADO-CRUDO          TO WS-ESTADO-MAYUS.                   
030800*    INSPECT CONVERTING ES EL MODISMO DEL SISTEMA PARA                    
030900*    MAYUSCULAR UN CAMPO SIN RECORRERLO CARACTER POR CARACTER.            
031000     INSPECT WS-ESTADO-MAYUS                                              
031100        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
031200                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
031300*    SOLO LOS 4 CODIGOS DE LA PLANILLA DE MARKETING SE                    
031400*    ACEPTAN TAL CUAL; CUALQUIER OTRO CAE EN SD (SIN DATO).               
031500     EVALUATE WS-ESTADO-MAYUS                                             
031600        WHEN 'ST'                                                         
031700           MOVE 'ST'                TO WFEAT-ESTADO-NORM                  
031800        WHEN 'PR'                                                         
031900           MOVE 'PR'                TO WFEAT-ESTADO-NORM                  
032000        WHEN 'ZP'                                                         
032100           MOVE 'ZP'                TO WFEAT-ESTADO-NORM                  
032200        WHEN OTHER                                                        
032300           MOVE 'SD'                TO WFEAT-ESTADO-NORM                  
032400     END-EVALUATE.                                                        
032500                                                                          
032600*------------------------------------------------------------*            
032700*19/02/2002 LFG TK-0401 EL PRIMER NOMBRE ES TODO LO QUE HAY               
032800*                       ANTES DEL PRIMER ESPACIO. SI NO HAY               
032900*                       NOMBRE CARGADO SE DEJA "CLIENTE"                  
033000*------------------------------------------------------------*            
033100*    TOMA EL NOMBRE COMPLETO DEL CLIENTE Y SE QUEDA CON EL                
033200*    PRIMER NOMBRE (TODO LO QUE HAY ANTES DEL PRIMER ESPACIO),            
033300*    PARA QUE LA MESA DE MARKETING PUEDA PERSONALIZAR PIEZAS              
033400*    DE COMUNICACION SIN USAR EL NOMBRE COMPLETO.                         
033500 2060-EXTRAIGO-PRIMER-NOMBRE.                                             
033600*    COPIA EL NOMBRE COMPLETO AL CAMPO DE TRABAJO Y ARRANCA               
033700*    EL BARRIDO DESDE LA PRIMERA POSICION.                                
033800     MOVE TXP-NOMBRE                TO WS-CAMPO-GENERICO.                 
033900     MOVE 1                         TO WS-POSICION-GENERICO.              
034000*    AVANZA HASTA EL PRIMER ESPACIO O HASTA EL FINAL DEL                  
034100*    CAMPO (20 POSICIONES) SI EL NOMBRE NO TIENE ESPACIOS.                
034200     PERFORM 2061-AVANZO-HASTA-ESPACIO                                    
034300        UNTIL WS-POSICION-GENERICO = 20                                   
034400           OR WS-GEN-CHAR(WS-POSICION-GENERICO) = SPACE.                  
034500*    SI EL PRIMER CARACTER YA ES ESPACIO, NO HAY NOMBRE                   
034600*    CARGADO: SE DEJA EL LITERAL POR DEFECTO.                             
034700     IF WS-POSICION-GENERICO = 1                                          
034800        MOVE 'CLIENTE'               TO WFEAT-PRIMER-NOMBRE               
034900     ELSE                                                                 
035000*    HAY NOMBRE: SE LIMPIA EL CAMPO DE SALIDA ANTES DE COPIAR             
035100*    SOLO LA PARTE ANTERIOR AL ESPACIO.                                   
035200        MOVE SPACES                 TO WFEAT-PRIMER-NOMBRE                
035300*    SI EL BARRIDO TERMINO EN UN ESPACIO (Y NO POR LLEGAR AL              
035400*    FINAL DEL CAMPO), LA POSICION SE RETROCEDE UN LUGAR                  
035500*    PARA NO COPIAR EL ESPACIO.                                           
035600        IF WS-GEN-CHAR(WS-POSICION-GENERICO) = SPACE                      
035700           COMPUTE WS-POSICION-GENERICO =                                 
035800                   WS-POSICION-GENERICO - 1                               
035900        END-IF                                                            
036000*    COPIA SOLO LAS POSICIONES DEL PRIMER NOMBRE.                         
036100        MOVE WS-CAMPO-GENERICO(1:WS-POSICION-GENERICO)                    
036200                TO WFEAT-PRIMER-NOMBRE(1:WS-POSICION-GENERICO)            
036300     END-IF.                                                              
036400                                                                          
036500*    AVANZA UNA POSICION EN EL BARRIDO DE WS-CAMPO-GENERICO.              
036600 2061-AVANZO-HASTA-ESPACIO.                                               
036700     ADD 1 TO WS-POSICION-GENERICO.                                       
036800                                                                          
036900******************************************************************        
037000*2100-CORTE-CLIENTE / FIN-2100                                            
037100*CALCULA LOS MESES CON MOVIMIENTO, EL PROMEDIO MENSUAL, EL                
037200*TOP 3 DE CATEGORIAS Y GRABA LA LINEA DEL CLIENTE QUE TERMINO             
037300******************************************************************        
037400*    CIERRA EL CORTE DEL CLIENTE: CUENTA LOS MESES CON                    
037500*    MOVIMIENTO, CALCULA EL PROMEDIO DE GASTO MENSUAL, ARMA               
037600*    EL TOP 3 DE CATEGORIAS Y GRABA LA LINEA DEL CLIENTE.                 
037700 2100-CORTE-CLIENTE.                                                      
037800*    ARRANCA EL CONTEO DE MESES CON MOVIMIENTO EN CERO.                   
037900     MOVE ZERO                      TO WS-CNT-MESES-CON-MOV.              
038000*    RECORRE LOS 12 MESES DEL AÑO ACUMULADOS EN WFEAT-MES.                
038100     PERFORM 2110-CUENTO-UN-MES                                           
038200        VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 12.                 
038300     MOVE WS-CNT-MESES-CON-MOV      TO WFEAT-CANT-MESES.                  
038400*    EL DIVISOR ARRANCA EN 1 PARA QUE LA DIVISION DE                      
038500*    PROMEDIO NUNCA SE HAGA POR CERO (VER TK-0408).                       
038600     MOVE 1                         TO WS-DIVISOR-PROMEDIO.               
038700*    SI HUBO AL MENOS UN MES CON MOVIMIENTO, EL DIVISOR PASA              
038800*    A SER ESA CANTIDAD DE MESES.                                         
038900     IF WS-CNT-MESES-CON-MOV > ZERO                                       
039000        MOVE WS-CNT-MESES-CON-MOV   TO WS-DIVISOR-PROMEDIO                
039100     END-IF.                                                              
039200*    ARMA EL TOP 3 DE CATEGORIAS ANTES DE GRABAR LA LINEA.                
039300     PERFORM 2120-ARMO-TOP3-FEAT.                                         
039400*    PASA LOS DATOS YA CALCULADOS A LA LINEA DE SALIDA                    
039500*    (COPYBOOK WFEAT, AREA WFR-).                                         
039600     MOVE WFEAT-CLIENTE-COD         TO WFR-CLIENTE-COD.                   
039700     MOVE WFEAT-ESTADO-NORM         TO WFR-ESTADO-NORM.                   
039800     MOVE WFEAT-CANT-MESES          TO WFR-CANT-MESES.                    
039900     MOVE WFEAT-GASTO-TOTAL         TO WFR-GASTO-TOTAL.                   
040000*    PROMEDIO DE GASTO MENSUAL, REDONDEADO A 2 DECIMALES.                 
040100     COMPUTE WFR-GASTO-PROMEDIO-MES ROUNDED =                             
040200             WFEAT-GASTO-TOTAL / WS-DIVISOR-PROMEDIO.                     
040300*    GRABA LA LINEA DE CARACTERISTICAS DE ESTE CLIENTE.                   
040400     WRITE REG-FEATRPT-FD FROM WFEAT-LINEA-RPT.                           
040500*    SUMA 1 AL CONTADOR DE CONTROL DE CLIENTES GRABADOS.                  
040600     ADD 1 TO WS-CANT-CLIENTES-GRABADOS.                                  
040700 FIN-2100.                                                                
040800     EXIT.                                                                
040900                                                                          
041000*    SUMA 1 A LA CANTIDAD DE MESES CON MOVIMIENTO SI EL MES               
041100*    WS-SUB-1 TUVO ALGUN GASTO ACUMULADO.                                 
041200 2110-CUENTO-UN-MES.                                                      
041300*    UN MES SE CONSIDERA CON MOVIMIENTO SI ACUMULO ALGUN                  
041400*    GASTO, INDEPENDIENTEMENTE DE LA CANTIDAD DE LINEAS.                  
041500     IF WFEAT-MES(WS-SUB-1) > ZERO                                        
041600        ADD 1 TO WS-CNT-MESES-CON-MOV                                     
041700     END-IF.                                                              
041800                                                                          
041900*------------------------------------------------------------*            
042000*11/08/2005 RZH TK-0425 EL DESEMPATE DEL TOP 3 RESPETA EL                 
042100*                       ORDEN DE CATALOGO, IGUAL QUE PGMPUSH01            
042200*------------------------------------------------------------*            
042300*    ARMA EL TOP 3 DE CATEGORIAS: PARA CADA UNA DE LAS 3                  
042400*    POSICIONES DEL TOP BUSCA, ENTRE LAS CATEGORIAS NO                    
042500*    USADAS TODAVIA, LA DE MAYOR GASTO ACUMULADO.                         
042600 2120-ARMO-TOP3-FEAT.                                                     
042700*    LIMPIA LAS MARCAS DE USO DE LAS 11 CATEGORIAS.                       
042800     PERFORM 2121-INICIALIZO-USADO-FEAT                                   
042900        VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                 
043000*    LLENA LAS 3 POSICIONES DEL TOP, UNA POR UNA.                         
043100     PERFORM 2122-UNA-POSICION-TOP3F                                      
043200        VARYING IDX-TOP3F FROM 1 BY 1 UNTIL IDX-TOP3F > 3.                
043300                                                                          
043400*    LIMPIA LA MARCA DE USO DE UNA CATEGORIA ANTES DE ARMAR               
043500*    EL TOP 3 DE ESTE CLIENTE.                                            
043600 2121-INICIALIZO-USADO-FEAT.                                              
043700     MOVE 'N' TO WS-USADO-FEAT(WS-SUB-1).                                 
043800                                                                          
043900*    BUSCA, PARA UNA POSICION DEL TOP, LA CATEGORIA DE MAYOR              
044000*    GASTO QUE TODAVIA NO FUE USADA EN UNA POSICION ANTERIOR.             
044100 2122-UNA-POSICION-TOP3F.                                                 
044200*    ARRANCA SIN CANDIDATA PARA ESTA POSICION DEL TOP.                    
044300     MOVE 0 TO WS-TOP3-FEAT-IDX(IDX-TOP3F).                               
044400*    RECORRE LAS 11 CATEGORIAS BUSCANDO LA DE MAYOR GASTO                 
044500*    ENTRE LAS NO USADAS TODAVIA.                                         
044600     PERFORM 2123-REVISO-CATEGORIA-FEAT                                   
044700        VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 11.                 
044800*    SI SE ENCONTRO UNA CATEGORIA, SE MARCA COMO USADA Y SE               
044900*    COPIA SU CODIGO A LA LINEA DE SALIDA.                                
045000     IF WS-TOP3-FEAT-IDX(IDX-TOP3F) > ZERO                                
045100        MOVE 'S' TO WS-USADO-FEAT(WS-TOP3-FEAT-IDX(IDX-TOP3F))            
045200        MOVE CAT-CODIGO(WS-TOP3-FEAT-IDX(IDX-TOP3F))                      
045300                TO WFR-CATEGORIA-TOP(IDX-TOP3F)                           
045400*    SI NO HAY MAS CATEGORIAS CON GASTO (CLIENTE CON MENOS                
045500*    DE 3 CATEGORIAS DISTINTAS), LA POSICION QUEDA EN BLANCO.             
045600     ELSE                                                                 
045700        MOVE SPACES TO WFR-CATEGORIA-TOP(IDX-TOP3F)                       
045800     END-IF.                                                              
045900                                                                          
046000*    COMPARA EL GASTO DE LA CATEGORIA WS-SUB-1 CONTRA LA                  
046100*    MEJOR CANDIDATA HASTA AHORA PARA ESTA POSICION DEL TOP.              
046200 2123-REVISO-CATEGORIA-FEAT.                                              
046300*    SOLO SE CONSIDERAN LAS CATEGORIAS TODAVIA NO USADAS EN               
046400*    UNA POSICION ANTERIOR DEL TOP.                                       
046500     IF WS-USADO-FEAT(WS-SUB-1) = 'N'                                     
046600*    SI TODAVIA NO HAY CANDIDATA PARA ESTA POSICION, LA                   
046700*    CATEGORIA ACTUAL PASA A SER LA CANDIDATA.                            
046800        IF WS-TOP3-FEAT-IDX(IDX-TOP3F) = ZERO                             
046900           MOVE WS-SUB-1 TO WS-TOP3-FEAT-IDX(IDX-TOP3F)                   
047000        ELSE                                                              
047100*    SI LA CATEGORIA ACTUAL GASTO MAS QUE LA CANDIDATA                    
047200*    VIGENTE, LA REEMPLAZA.                                               
047300           IF WFEAT-GASTO-CATEGORIA(WS-SUB-1) >                           
047400              WFEAT-GASTO-CATEGORIA(WS-TOP3-FEAT-IDX(IDX-TOP3F))          
047500              MOVE WS-SUB-1 TO WS-TOP3-FEAT-IDX(IDX-TOP3F)                
047600           END-IF                                                         
047700        END-IF                                                            
047800     END-IF.                                                              
047900                                                                          
048000******************************************************************        
048100*3000-FINALIZO / FIN-3000                                                 
048200*CIERRA ARCHIVOS, GRABA LA LINEA FINAL Y MUESTRA LOS TOTALES              
048300*DE CONTROL DE LA CORRIDA                                                 
048400******************************************************************        
048500*    IMPRIME LA LINEA DE TOTAL, CIERRA LOS ARCHIVOS Y                     
048600*    MUESTRA LOS TOTALES DE CONTROL DE LA CORRIDA.                        
048700 3000-FINALIZO.                                                           
048800*    GRABA LA LINEA DE TOTAL ANTES DE CERRAR LOS ARCHIVOS.                
048900     PERFORM 3100-IMPRIME-TOTAL.                                          
049000*    CIERRA LOS ARCHIVOS DE ENTRADA Y SALIDA.                             
049100     CLOSE TXN-PLANA.                                                     
049200     CLOSE FEATURES-RPT.                                                  
049300*    MUESTRA LOS TOTALES DE CONTROL DE LA CORRIDA POR                     
049400     DISPLAY WS-PROGRAMA ' TXN LEIDAS........: '                          
049500             WS-CANT-TXN-LEIDAS.                                          
049600     DISPLAY WS-PROGRAMA ' CLIENTES GRABADOS.: '                          
049700             WS-CANT-CLIENTES-GRABADOS.                                   
049800 FIN-3000.                                                                
049900     EXIT.                                                                
050000                                                                          
050100*    ARMA Y GRABA LA LINEA FINAL CON LA CANTIDAD DE CLIENTES              
050200*    PROCESADOS EN LA CORRIDA.                                            
050300 3100-IMPRIME-TOTAL.                                                      
050400*    MUEVE LA CANTIDAD DE CLIENTES PROCESADOS A LA LINEA                  
050500     MOVE WS-CANT-CLIENTES-GRABADOS TO WLTF-CLIENTES.                     
050600     WRITE REG-FEATRPT-FD FROM WS-LINEA-TOTAL-FEAT.                       
