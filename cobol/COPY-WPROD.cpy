000100*----------------------------------------------------------------*        
000200*COPY DE TABLAS DE PRODUCTOS, CATEGORIAS Y TASAS DE NEGOCIO      *        
000300*CATALOGO FIJO EN EL ORDEN DE DESEMPATE DEL RANKING (REGLA 9)    *        
000400*----------------------------------------------------------------*        
000500*    TASAS Y TOPES DE NEGOCIO (CONSTANTES)                      *         
000600*----------------------------------------------------------------*        
000700 01  WC-TASA-VIAJES                 PIC  V9999  VALUE .0400.              
000800 01  WC-TASA-PREMIUM-BASE-1         PIC  V9999  VALUE .0200.              
000900 01  WC-TASA-PREMIUM-BASE-2         PIC  V9999  VALUE .0300.              
001000 01  WC-TASA-PREMIUM-BASE-3         PIC  V9999  VALUE .0400.              
001100 01  WC-TASA-PREMIUM-BOOST          PIC  V9999  VALUE .0400.              
001200 01  WC-TOPE-PREMIUM-BAL-1          PIC  9(09)  VALUE 1000000.            
001300 01  WC-TOPE-PREMIUM-BAL-2          PIC  9(09)  VALUE 6000000.            
001400 01  WC-TOPE-PREMIUM-CASHBACK       PIC  9(09)V99                         
001500                                               VALUE 100000.00.           
001600 01  WC-TASA-CREDITO-FAVORITA       PIC  V9999  VALUE .1000.              
001700 01  WC-TASA-AHORRO-FX              PIC  V9999  VALUE .0100.              
001800 01  WC-TASA-DEPOSITO-DM            PIC  V9999  VALUE .1450.              
001900 01  WC-TASA-DEPOSITO-DS            PIC  V9999  VALUE .1650.              
002000 01  WC-TASA-DEPOSITO-DN            PIC  V9999  VALUE .1550.              
002100 01  WC-BONO-SENAL                  PIC  9(09)V99 VALUE 1000.00.          
002200 01  WC-PRODUCTO-DEFAULT            PIC  X(02)  VALUE 'IN'.               
002300*----------------------------------------------------------------*        
002400*    TABLA DE CATEGORIAS (ORDEN = ORDEN DE DESEMPATE TOP-3)      *        
002500*    GRUPO: V=VIAJES  B=BOOSTED-PREMIUM  O=ONLINE  -=NINGUNO     *        
002600*03/02/2012 MTB TK-0497 SE AGREGA EL NOMBRE DE CATEGORIA EN      *        
002700*    RUSO, USADO POR PGMPUSH01 PARA ARMAR EL TEXTO DE PUSH DE    *        
002800*    LA TARJETA DE CREDITO (YA NO SE USA EL CODIGO DE 2 LETRAS)  *        
002900*----------------------------------------------------------------*        
003000 01  WS-CARGA-CATEGORIAS.                                                 
003100     03 FILLER     PIC X(03) VALUE 'TRV'.                                 
003200     03 FILLER     PIC X(24) VALUE 'Путешествия'.                         
003300     03 FILLER     PIC X(03) VALUE 'TXV'.                                 
003400     03 FILLER     PIC X(24) VALUE 'Такси'.                               
003500     03 FILLER     PIC X(03) VALUE 'HOV'.                                 
003600     03 FILLER     PIC X(24) VALUE 'Отели'.                               
003700     03 FILLER     PIC X(03) VALUE 'REB'.                                 
003800     03 FILLER     PIC X(24) VALUE 'Кафе и рестораны'.                    
003900     03 FILLER     PIC X(03) VALUE 'COB'.                                 
004000     03 FILLER     PIC X(24) VALUE 'Косметика и Парфюмерия'.              
004100     03 FILLER     PIC X(03) VALUE 'JWB'.                                 
004200     03 FILLER     PIC X(24) VALUE 'Ювелирные украшения'.                 
004300     03 FILLER     PIC X(03) VALUE 'SMO'.                                 
004400     03 FILLER     PIC X(24) VALUE 'Смотрим дома'.                        
004500     03 FILLER     PIC X(03) VALUE 'IGO'.                                 
004600     03 FILLER     PIC X(24) VALUE 'Играем дома'.                         
004700     03 FILLER     PIC X(03) VALUE 'EDO'.                                 
004800     03 FILLER     PIC X(24) VALUE 'Едим дома'.                           
004900     03 FILLER     PIC X(03) VALUE 'PR-'.                                 
005000     03 FILLER     PIC X(24) VALUE 'Продукты питания'.                    
005100     03 FILLER     PIC X(03) VALUE 'OT-'.                                 
005200     03 FILLER     PIC X(24) VALUE 'прочее'.                              
005300 01  WS-TABLA-CATEGORIAS REDEFINES WS-CARGA-CATEGORIAS.                   
005400     03 CAT-ENTRADA  OCCURS 11 TIMES INDEXED BY IDX-CAT.                  
005500        05 CAT-CODIGO               PIC  X(02).                           
005600        05 CAT-GRUPO                PIC  X(01).                           
005700           88 88-CAT-ES-VIAJES                VALUE 'V'.                  
005800           88 88-CAT-ES-BOOSTED               VALUE 'B'.                  
005900           88 88-CAT-ES-ONLINE                VALUE 'O'.                  
006000        05 CAT-NOMBRE               PIC  X(24).                           
006100*----------------------------------------------------------------*        
006200*    TABLA DE PRODUCTOS (ORDEN = ORDEN DE DESEMPATE DEL RANKING) *        
006300*    EL CTA Y EL TEXTO DE CADA PLANTILLA SE ARMAN EN PGMPUSH01,  *        
006400*    PARRAFO 2430-ARMO-TEXTO-PUSH, SOBRE PRD-CODIGO              *        
006500*----------------------------------------------------------------*        
006600 01  WS-CARGA-PRODUCTOS.                                                  
006700     03 FILLER     PIC X(02) VALUE 'TV'.                                  
006800     03 FILLER     PIC X(02) VALUE 'PM'.                                  
006900     03 FILLER     PIC X(02) VALUE 'CC'.                                  
007000     03 FILLER     PIC X(02) VALUE 'FX'.                                  
007100     03 FILLER     PIC X(02) VALUE 'CL'.                                  
007200     03 FILLER     PIC X(02) VALUE 'DM'.                                  
007300     03 FILLER     PIC X(02) VALUE 'DS'.                                  
007400     03 FILLER     PIC X(02) VALUE 'DN'.                                  
007500     03 FILLER     PIC X(02) VALUE 'IN'.                                  
007600     03 FILLER     PIC X(02) VALUE 'GD'.                                  
007700 01  WS-TABLA-PRODUCTOS REDEFINES WS-CARGA-PRODUCTOS.                     
007800     03 PRD-CODIGO   OCCURS 10 TIMES INDEXED BY IDX-PRD                   
007900                                      PIC  X(02).                         
