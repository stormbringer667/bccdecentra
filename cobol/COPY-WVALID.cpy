000100*----------------------------------------------------------------*        
000200*COPY DE AREA DE COMUNICACION CON LA RUTINA UTLVALID             *        
000300*SE COMPLETA CON EL TEXTO DE PUSH Y DEVUELVE SI ES VALIDO        *        
000400*LA LISTA DE MOTIVOS DE RECHAZO Y EL TEXTO AUTOCORREGIDO         *        
000500*----------------------------------------------------------------*        
000600 01  WVALID.                                                              
000700     05 WVALID-ENTRADA.                                                   
000800        07 WVALID-TEXTO-IN            PIC  X(240).                        
000900        07 FILLER                     PIC  X(02).                         
001000     05 WVALID-SALIDA.                                                    
001100        07 WVALID-TEXTO-OUT           PIC  X(240).                        
001200        07 WVALID-RC                  PIC  X(02).                         
001300           88 88-WVALID-RC-OK                  VALUE '00'.                
001400           88 88-WVALID-RC-CON-ISSUES          VALUE '04'.                
001500        07 WVALID-CANT-ISSUES         PIC  9(01).                         
001600        07 WVALID-ISSUE OCCURS 5 TIMES                                    
001700                        INDEXED BY IDX-WVALID-ISS.                        
001800           10 WVALID-ISSUE-COD        PIC  X(02).                         
001900              88 88-ISSUE-LARGO               VALUE '01'.                 
002000              88 88-ISSUE-MAYUSCULAS          VALUE '02'.                 
002100              88 88-ISSUE-SIN-USTED           VALUE '03'.                 
002200              88 88-ISSUE-SIGNOS              VALUE '04'.                 
002300              88 88-ISSUE-SIN-CTA             VALUE '05'.                 
002400           10 WVALID-ISSUE-MSG        PIC  X(60).                         
002500        07 FILLER                     PIC  X(02).                         
