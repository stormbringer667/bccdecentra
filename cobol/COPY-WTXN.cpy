000100*----------------------------------------------------------------*        
000200*COPY DE REGISTRO DE TRANSACCIONES DE TARJETA (3 MESES)          *        
000300*LONGITUD DE REGISTRO (32)                                       *        
000400*----------------------------------------------------------------*        
000500*  TXN-CATEGORIA: TR VIAJES     TX TAXI       HO HOTELES         *        
000600*                 RE RESTAURAN  CO COSMETICA  JW JOYERIA         *        
000700*                 SM STREAMING  IG JUEGOS     ED COMIDA CASA     *        
000800*                 PR SUPERMERC  OT OTROS                        *         
000900*  MONTOS NEGATIVOS SE TOMAN COMO CERO PARA EL GASTO ACUMULADO   *        
001000*----------------------------------------------------------------*        
001100 01  REG-TXN.                                                             
001200     03 TXN-CLIENTE-COD             PIC  9(06).                           
001300     03 TXN-FECHA.                                                        
001400        05 TXN-FECHA-AAAA           PIC  9(04).                           
001500        05 TXN-FECHA-MM             PIC  9(02).                           
001600        05 TXN-FECHA-DD             PIC  9(02).                           
001700     03 TXN-CATEGORIA               PIC  X(02).                           
001800     03 TXN-MONTO                   PIC  S9(09)V99.                       
001900     03 TXN-MONEDA                  PIC  X(03).                           
002000     03 FILLER                      PIC  X(02).                           
