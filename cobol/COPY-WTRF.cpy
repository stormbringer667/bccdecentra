000100*----------------------------------------------------------------*        
000200*COPY DE REGISTRO DE TRANSFERENCIAS (3 MESES)                    *        
000300*LONGITUD DE REGISTRO (39)                                       *        
000400*----------------------------------------------------------------*        
000500*  TRF-TIPO: FXBY COMPRA-FX   FXSL VENTA-FX   DFTO DEP-FX-OUT    *        
000600*            DFWI DEP-FX-IN   INVI INVEST-IN  INVO INVEST-OUT    *        
000700*            GLDO ORO-COMPRA  GLDI ORO-VENTA  OTHR OTRO          *        
000800*----------------------------------------------------------------*        
000900 01  REG-TRF.                                                             
001000     03 TRF-CLIENTE-COD             PIC  9(06).                           
001100     03 TRF-FECHA.                                                        
001200        05 TRF-FECHA-AAAA           PIC  9(04).                           
001300        05 TRF-FECHA-MM             PIC  9(02).                           
001400        05 TRF-FECHA-DD             PIC  9(02).                           
001500     03 TRF-TIPO                    PIC  X(04).                           
001600     03 TRF-DIRECCION               PIC  X(03).                           
001700        88 88-TRF-ES-ENTRADA                 VALUE 'IN '.                 
001800        88 88-TRF-ES-SALIDA                  VALUE 'OUT'.                 
001900     03 TRF-MONTO                   PIC  S9(11)V99.                       
002000     03 TRF-MONEDA                  PIC  X(03).                           
002100     03 FILLER                      PIC  X(02).                           
