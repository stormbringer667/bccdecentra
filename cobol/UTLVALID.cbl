000100******************************************************************        
000200*PROGRAMA    : UTLVALID                                                   
000300*SISTEMA     : PUSH DE PRODUCTOS PERSONALIZADO POR CLIENTE                
000400*FUNCION     : RUTINA INVOCADA POR CALL QUE VALIDA EL TEXTO DE            
000500*              PUSH ARMADO POR PGMPUSH01 CONTRA LAS REGLAS DE             
000600*              REDACCION DEL BANCO Y, SI HACE FALTA, LO CORRIGE           
000700*              EN FORMA AUTOMATICA ANTES DE GRABAR LA RECOMEN-            
000800*              DACION                                                     
000900******************************************************************        
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    UTLVALID.                                                 
001200 AUTHOR.        M. TURSYNBEKOVA.                                          
001300 INSTALLATION.  DIRECCION DE BANCA DIGITAL - SISTEMAS.                    
001400 DATE-WRITTEN.  15/11/1994.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.              
001700******************************************************************        
001800*HISTORIAL DE CAMBIOS                                                     
001900*------------------------------------------------------------             
002000*15/11/1994 MTB TK-0255 VERSION INICIAL, SOLO VALIDA EL LARGO             
002100*                       DEL TEXTO Y LA CORRIDA DE MAYUSCULAS              
002200*03/01/1995 MTB TK-0260 SE AGREGA LA REGLA DEL TRATO DE USTED             
002300*                       Y SE HABILITA EL CALL DESDE PGMPUSH01             
002400*14/06/1995 LFG TK-0271 SE AGREGA LA REGLA DEL SIGNO DE                   
002500*                       EXCLAMACION Y LA DE LA FRASE DE LLAMADO           
002600*                       A LA ACCION (CTA)                                 
002700*02/10/1995 RZH TK-0281 SE AGREGA LA AUTOCORRECCION: RECORTE DE           
002800*                       ESPACIOS, COLAPSO DE SIGNOS REPETIDOS             
002900*                       Y BAJA DE MAYUSCULAS SOSTENIDAS                   
003000*20/03/1996 RZH TK-0298 SE AGREGA EL RECORTE A 220 POSICIONES             
003100*                       CUANDO EL TEXTO CORREGIDO SIGUE LARGO             
003200*11/11/1996 MTB TK-0320 CORRECCION: LA CORRIDA DE MAYUSCULAS              
003300*                       SE EVALUABA MAL CUANDO TERMINABA EN LA            
003400*                       ULTIMA POSICION DEL CAMPO                         
003500*25/07/1997 LFG TK-0338 CORRECCION EN EL RECORTE FINAL, NO                
003600*                       SACABA EL PUNTO Y COMA FINAL                      
003700*19/08/1998 RZH TK-0360 REVISION Y2K - SIN IMPACTO, LA RUTINA NO          
003800*                       USA FECHAS, SE DEJA CONSTANCIA EN EL              
003900*                       LEGAJO DE PRUEBAS DEL BANCO                       
004000*22/02/1999 RZH TK-0360 REVISION Y2K - CONFIRMADO OK PARA EL              
004100*                       CORTE DE FIN DE ANIO 1999/2000                    
004200*16/05/2002 MTB TK-0398 SE AMPLIAN LAS FRASES DE LLAMADO A LA             
004300*                       ACCION ACEPTADAS, ANTES ERA UNA SOLA              
004400*30/01/2004 LFG TK-0410 SE ESTANDARIZA EL MENSAJE DE CADA MOTIVO          
004500*                       DE RECHAZO SEGUN PLANILLA DE REDACCION            
004600*12/06/2009 RZH TK-0455 SE REVISA LA REGLA DE MAYUSCULAS PARA NO          
004700*                       CONFUNDIR SIGLAS CORTAS DE PRODUCTO               
004800******************************************************************        
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100*--------------------                                                     
005200                                                                          
005300 CONFIGURATION SECTION.                                                   
005400*---------------------                                                    
005500 SOURCE-COMPUTER. IBM-HOST.                                               
005600 OBJECT-COMPUTER. IBM-HOST.                                               
005700 SPECIAL-NAMES.                                                           
005800     CLASS WS-CLASE-MAYUSCULA IS 'A' THRU 'Z'                             
005900     UPSI-0 OFF                                                           
006000        SKIP-VALIDACION.                                                  
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300*--------------------                                                     
006400 FILE-CONTROL.                                                            
006500*------------                                                             
006600                                                                          
006700 DATA DIVISION.                                                           
006800*-------------                                                            
006900                                                                          
007000 FILE SECTION.                                                            
007100*------------                                                             
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400*-----------------------                                                  
007500                                                                          
007600*----------------------------------------------------------------*        
007700*    CAMPOS DE TRABAJO PARA EL ESCANEO CARACTER A CARACTER       *        
007800*----------------------------------------------------------------*        
007900*    BUFFER GENERICO DE 240 POSICIONES (ANCHO FIJO DEL TEXTO              
008000*    DE PUSH) SOBRE EL QUE TRABAJAN 9000/9020 PARA UBICAR                 
008100*    EL LARGO REAL DEL TEXTO                                              
008200 01  WS-CAMPO-SCAN                  PIC  X(240).                          
008300*    VISTA CARACTER A CARACTER DE WS-CAMPO-SCAN, PARA EL                  
008400*    ESCANEO POSICION POR POSICION                                        
008500 01  WS-CAMPO-SCAN-TBL REDEFINES WS-CAMPO-SCAN.                           
008600     03 WS-SCAN-CHAR OCCURS 240 TIMES                                     
008700                      PIC  X(01).                                         
008800                                                                          
008900*    COPIA DE TRABAJO DEL TEXTO DE PUSH SOBRE LA QUE SE                   
009000*    APLICAN LOS 4 PASOS DE AUTOCORRECCION, UNO DETRAS DEL                
009100*    OTRO, SIN TOCAR EL TEXTO ORIGINAL DE WVALID-TEXTO-IN                 
009200 01  WS-TEXTO-WORK                  PIC  X(240).                          
009300*    VISTA CARACTER A CARACTER DE WS-TEXTO-WORK, USADA POR                
009400*    LOS PASOS 2020/2030 DE LA AUTOCORRECCION                             
009500 01  WS-TEXTO-WORK-TBL REDEFINES WS-TEXTO-WORK.                           
009600     03 WS-WORK-CHAR OCCURS 240 TIMES                                     
009700                      PIC  X(01).                                         
009800                                                                          
009900*    SEGUNDO CAMPO DE TRABAJO, USADO COMO DESTINO DE CADA                 
010000*    PASO DE AUTOCORRECCION ANTES DE VOLVER A WS-TEXTO-WORK               
010100 01  WS-TEXTO-WORK2                 PIC  X(240).                          
010200*    VISTA CARACTER A CARACTER DE WS-TEXTO-WORK2                          
010300 01  WS-TEXTO-WORK2-TBL REDEFINES WS-TEXTO-WORK2.                         
010400     03 WS-WORK2-CHAR OCCURS 240 TIMES                                    
010500                       PIC  X(01).                                        
010600                                                                          
010700*    SUBINDICE DE ESCANEO CARACTER A CARACTER, COMPARTIDO                 
010800*    POR VARIAS REGLAS Y PASOS DE AUTOCORRECCION                          
010900 01  WS-POS-SCAN                    PIC  9(03)  COMP.                     
011000*    PRIMERA POSICION NO BLANCO DEL CAMPO DE ESCANEO                      
011100 01  WS-POS-INICIO                  PIC  9(03)  COMP.                     
011200*    ULTIMA POSICION NO BLANCO DEL CAMPO DE ESCANEO (LARGO                
011300*    REAL DEL TEXTO CUANDO ESTA JUSTIFICADO A LA IZQUIERDA)               
011400 01  WS-POS-FIN                     PIC  9(03)  COMP.                     
011500*    PUNTERO DE ESCRITURA USADO POR EL PASO 2020 AL COPIAR                
011600*    CARACTER A CARACTER SIN LOS SIGNOS REPETIDOS                         
011700 01  WS-PTR-AUTOC                   PIC  9(03)  COMP.                     
011800*    LARGO DEL TEXTO YA RECORTADO DE BLANCOS, USADO POR EL                
011900*    PASO 2010                                                            
012000 01  WS-LARGO-RECORTE               PIC  9(03)  COMP.                     
012100*    CONTADOR DE MAYUSCULAS SEGUIDAS, USADO TANTO POR LA                  
012200*    REGLA 1120 COMO POR EL PASO DE AUTOCORRECCION 2030                   
012300 01  WS-CORRIDA-MAYUS               PIC  9(02)  COMP.                     
012400*    POSICION DONDE EMPIEZA LA CORRIDA DE MAYUSCULAS A                    
012500*    CORREGIR (VER 2032-CORRIJO-CORRIDA)                                  
012600 01  WS-INICIO-CORRIDA              PIC  9(03)  COMP.                     
012700*    INDICADOR 'S'/'N' DE SI LA REGLA 1120 ENCONTRO UNA                   
012800*    CORRIDA DE 4 O MAS MAYUSCULAS                                        
012900 01  WS-HAY-CORRIDA                 PIC  X(01).                           
013000     88 88-HAY-CORRIDA-MAYUS                VALUE 'S'.                    
013100*    ULTIMO CARACTER COPIADO POR EL PASO 2020, PARA DETECTAR              
013200*    SIGNOS DE EXCLAMACION REPETIDOS                                      
013300 01  WS-ULTIMO-CHAR                 PIC  X(01).                           
013400*    CANTIDAD DE VECES QUE APARECE ALGUNA FORMA DEL TRATO DE              
013500*    USTED EN EL TEXTO (REGLA 1130)                                       
013600 01  WS-CNT-USTED                   PIC  9(03)  COMP.                     
013700*    CANTIDAD DE SIGNOS DE EXCLAMACION EN EL TEXTO (REGLA                 
013800*    1140)                                                                
013900 01  WS-CNT-SIGNOS                  PIC  9(03)  COMP.                     
014000*    CANTIDAD DE FRASES DE LLAMADO A LA ACCION ENCONTRADAS                
014100*    EN EL TEXTO (REGLA 1150)                                             
014200 01  WS-CNT-CTA                     PIC  9(03)  COMP.                     
014300                                                                          
014400*----------------------------------------------------------------*        
014500*    AREA DE ARMADO DE UN MOTIVO DE RECHAZO                      *        
014600*----------------------------------------------------------------*        
014700*    CODIGO DE MOTIVO DE RECHAZO A CARGAR EN LA PROXIMA                   
014800*    ENTRADA LIBRE DE WVALID-ISSUE                                        
014900 01  WS-ISSUE-COD-TMP               PIC  X(02).                           
015000*    TEXTO DEL MOTIVO DE RECHAZO, SEGUN PLANILLA DE                       
015100*    REDACCION DEL BANCO, A CARGAR JUNTO CON EL CODIGO                    
015200 01  WS-ISSUE-MSG-TMP               PIC  X(60).                           
015300                                                                          
015400 LINKAGE SECTION.                                                         
015500*---------------                                                          
015600                                                                          
015700*    AREA DE COMUNICACION CON PGMPUSH01 (PATRON CALL/                     
015800*    LINKAGE DE LA CASA, IGUAL AL USADO POR UTLVNUM)                      
015900 01  WVALID.                                                              
016000*    LO QUE RECIBE LA RUTINA: EL TEXTO DE PUSH A VALIDAR                  
016100     05 WVALID-ENTRADA.                                                   
016200*    TEXTO DE PUSH ARMADO POR PGMPUSH01, TAL CUAL                         
016300        07 WVALID-TEXTO-IN            PIC  X(240).                        
016400*    RELLENO DE ALINEACION, SIN USO DE NEGOCIO                            
016500        07 FILLER                     PIC  X(02).                         
016600*    LO QUE DEVUELVE LA RUTINA AL PROGRAMA QUE LLAMA                      
016700     05 WVALID-SALIDA.                                                    
016800*    TEXTO DE PUSH A GRABAR: SIN CAMBIOS SI NO HUBO MOTIVO                
016900*    DE RECHAZO, O YA AUTOCORREGIDO SI LO HUBO                            
017000        07 WVALID-TEXTO-OUT           PIC  X(240).                        
017100*    CODIGO DE RESULTADO DE LA VALIDACION                                 
017200        07 WVALID-RC                  PIC  X(02).                         
017300           88 88-WVALID-RC-OK                  VALUE '00'.                
017400           88 88-WVALID-RC-CON-ISSUES          VALUE '04'.                
017500*    CANTIDAD DE MOTIVOS DE RECHAZO ENCONTRADOS (0 A 5)                   
017600        07 WVALID-CANT-ISSUES         PIC  9(01).                         
017700*    UN MOTIVO DE RECHAZO POR CADA REGLA DE LA PLANILLA QUE               
017800*    EL TEXTO NO CUMPLIO                                                  
017900        07 WVALID-ISSUE OCCURS 5 TIMES                                    
018000                        INDEXED BY IDX-WVALID-ISS.                        
018100*    CODIGO DE LA REGLA INCUMPLIDA                                        
018200           10 WVALID-ISSUE-COD        PIC  X(02).                         
018300*    LOS 5 CODIGOS DE MOTIVO COINCIDEN 1 A 1 CON LAS 5                    
018400*    REGLAS DE 1110 A 1150, EN EL MISMO ORDEN                             
018500              88 88-ISSUE-LARGO               VALUE '01'.                 
018600              88 88-ISSUE-MAYUSCULAS          VALUE '02'.                 
018700              88 88-ISSUE-SIN-USTED           VALUE '03'.                 
018800              88 88-ISSUE-SIGNOS              VALUE '04'.                 
018900              88 88-ISSUE-SIN-CTA             VALUE '05'.                 
019000*    TEXTO DEL MOTIVO, PARA EL LEGAJO DE AUDITORIA DEL BANCO              
019100           10 WVALID-ISSUE-MSG        PIC  X(60).                         
019200*    RELLENO DE ALINEACION, SIN USO DE NEGOCIO                            
019300        07 FILLER                     PIC  X(02).                         
019400                                                                          
019500 PROCEDURE DIVISION USING WVALID.                                         
019600******************************************************************        
019700*0000-MAIN-PROCEDURE                                                      
019800*PUNTO DE ENTRADA UNICO DE LA RUTINA. VALIDA EL TEXTO RECIBIDO            
019900*Y, SI ENCUENTRA ALGUN MOTIVO DE RECHAZO, LO AUTOCORRIGE UNA              
020000*SOLA VEZ ANTES DE DEVOLVER EL CONTROL AL PROGRAMA QUE LLAMA              
020100******************************************************************        
020200 0000-MAIN-PROCEDURE.                                                     
020300     MOVE ZERO               TO WVALID-CANT-ISSUES.                       
020400     PERFORM 1000-VALIDO-TEXTO.                                           
020500*    SIN MOTIVOS DE RECHAZO EL TEXTO SALE TAL CUAL ENTRO;                 
020600*    CON ALGUNO, SE AUTOCORRIGE UNA SOLA VEZ (2000)                       
020700     IF WVALID-CANT-ISSUES = ZERO                                         
020800        SET 88-WVALID-RC-OK              TO TRUE                          
020900        MOVE WVALID-TEXTO-IN             TO WVALID-TEXTO-OUT              
021000     ELSE                                                                 
021100        SET 88-WVALID-RC-CON-ISSUES      TO TRUE                          
021200        PERFORM 2000-AUTOCORRIJO                                          
021300     END-IF.                                                              
021400     GOBACK.                                                              
021500                                                                          
021600******************************************************************        
021700*1000-VALIDO-TEXTO / FIN-1000                                             
021800*DISPARA LAS 5 REGLAS DE REDACCION DEL BANCO, EN EL ORDEN DE LA           
021900*PLANILLA DE REDACCION, CARGANDO WVALID-ISSUE POR CADA UNA QUE            
022000*EL TEXTO NO CUMPLA                                                       
022100******************************************************************        
022200 1000-VALIDO-TEXTO.                                                       
022300*    LAS 5 REGLAS CORREN SIEMPRE, AUNQUE ALGUNA YA HAYA                   
022400*    CARGADO UN MOTIVO, PARA PODER DEVOLVER TODOS LOS                     
022500*    MOTIVOS DE RECHAZO EN UNA SOLA PASADA                                
022600     PERFORM 1110-REGLA-LARGO                                             
022700       THRU 1150-REGLA-CTA.                                               
022800 FIN-1000.                                                                
022900     EXIT.                                                                
023000                                                                          
023100*------------------------------------------------------------*            
023200*11/11/1996 MTB TK-0320 SE CAMBIA EL CALCULO DEL LARGO PARA               
023300*                       QUE USE EL CAMPO DE ESCANEO GENERICO              
023400*------------------------------------------------------------*            
023500 1110-REGLA-LARGO.                                                        
023600     MOVE WVALID-TEXTO-IN     TO WS-CAMPO-SCAN.                           
023700     PERFORM 9000-CALCULO-FIN.                                            
023800*    LARGO FUERA DE RANGO DE LA PLANILLA (REGLA 1)                        
023900     IF WS-POS-FIN < 160 OR WS-POS-FIN > 240                              
024000        MOVE '01'                        TO WS-ISSUE-COD-TMP              
024100        MOVE 'EL TEXTO DEBE TENER ENTRE 160 Y 240 CARACTERES'             
024200                                          TO WS-ISSUE-MSG-TMP             
024300        PERFORM 1900-AGREGO-ISSUE                                         
024400     END-IF.                                                              
024500                                                                          
024600*------------------------------------------------------------*            
024700*12/06/2009 RZH TK-0455 LA CORRIDA SE EVALUA SOLO EN EL                   
024800*                       ALFABETO LATINO, UNA SIGLA DE PRODUCTO            
024900*                       DE 2 O 3 LETRAS NO DEBE DISPARAR ESTO             
025000*------------------------------------------------------------*            
025100 1120-REGLA-MAYUSCULAS.                                                   
025200     MOVE ZERO                TO WS-CORRIDA-MAYUS.                        
025300     MOVE 'N'                 TO WS-HAY-CORRIDA.                          
025400     PERFORM 1121-REVISO-POSICION-MAYUS                                   
025500        VARYING WS-POS-SCAN FROM 1 BY 1 UNTIL WS-POS-SCAN > 240.          
025600     IF 88-HAY-CORRIDA-MAYUS                                              
025700        MOVE '02'                        TO WS-ISSUE-COD-TMP              
025800        MOVE 'HAY UNA CORRIDA DE 4 O MAS MAYUSCULAS SEGUIDAS'             
025900                                          TO WS-ISSUE-MSG-TMP             
026000        PERFORM 1900-AGREGO-ISSUE                                         
026100     END-IF.                                                              
026200                                                                          
026300*    UNA POSICION DE LA CORRIDA: SI ES MAYUSCULA SUMA AL                  
026400*    CONTADOR Y, AL LLEGAR A 4, PRENDE EL INDICADOR; SI NO                
026500*    ES MAYUSCULA, LA CORRIDA SE CORTA Y EL CONTADOR VUELVE               
026600*    A CERO                                                               
026700 1121-REVISO-POSICION-MAYUS.                                              
026800     IF WVALID-TEXTO-IN(WS-POS-SCAN:1) IS WS-CLASE-MAYUSCULA              
026900        ADD 1 TO WS-CORRIDA-MAYUS                                         
027000        IF WS-CORRIDA-MAYUS NOT < 4                                       
027100           MOVE 'S'                      TO WS-HAY-CORRIDA                
027200        END-IF                                                            
027300     ELSE                                                                 
027400        MOVE ZERO                        TO WS-CORRIDA-MAYUS              
027500     END-IF.                                                              
027600                                                                          
027700*------------------------------------------------------------*            
027800*03/01/1995 MTB TK-0260 EL TRATO DE USTED SE BUSCA RODEADO DE             
027900*                       ESPACIOS PARA NO CONFUNDIR PREFIJOS               
028000*------------------------------------------------------------*            
028100 1130-REGLA-USTED.                                                        
028200     MOVE ZERO                TO WS-CNT-USTED.                            
028300     INSPECT WVALID-TEXTO-IN TALLYING WS-CNT-USTED                        
028400        FOR ALL ' вы '                                                    
028500            ' вас '                                                       
028600            ' вам '                                                       
028700            ' ваш'.                                                       
028800     IF WS-CNT-USTED = ZERO                                               
028900        MOVE '03'                        TO WS-ISSUE-COD-TMP              
029000        MOVE 'EL TEXTO NO TRATA DE USTED AL CLIENTE'                      
029100                                          TO WS-ISSUE-MSG-TMP             
029200        PERFORM 1900-AGREGO-ISSUE                                         
029300     END-IF.                                                              
029400                                                                          
029500*    NO SE COMENTA CADA LINEA DE ESTA REGLA PORQUE ES EL                  
029600*    MISMO PATRON INSPECT/IF/PERFORM DE LAS REGLAS ANTERIORES             
029700 1140-REGLA-SIGNOS.                                                       
029800     MOVE ZERO                TO WS-CNT-SIGNOS.                           
029900     INSPECT WVALID-TEXTO-IN TALLYING WS-CNT-SIGNOS FOR ALL '!'.          
030000     IF WS-CNT-SIGNOS > 1                                                 
030100        MOVE '04'                        TO WS-ISSUE-COD-TMP              
030200        MOVE 'EL TEXTO TIENE MAS DE UN SIGNO DE EXCLAMACION'              
030300                                          TO WS-ISSUE-MSG-TMP             
030400        PERFORM 1900-AGREGO-ISSUE                                         
030500     END-IF.                                                              
030600                                                                          
030700*------------------------------------------------------------*            
030800*16/05/2002 MTB TK-0398 SE REVISAN LAS 7 FRASES DE LLAMADO A              
030900*                       LA ACCION VIGENTES EN LA PLANILLA                 
031000*------------------------------------------------------------*            
031100 1150-REGLA-CTA.                                                          
031200     MOVE ZERO                TO WS-CNT-CTA.                              
031300     INSPECT WVALID-TEXTO-IN TALLYING WS-CNT-CTA                          
031400        FOR ALL 'Открыть'                                                 
031500                'Настроить'                                               
031600                'Посмотреть'                                              
031700                'Оформить сейчас'                                         
031800                'Оформить карту'                                          
031900                'Открыть вклад'                                           
032000                'Открыть счёт'.                                           
032100     IF WS-CNT-CTA = ZERO                                                 
032200        MOVE '05'                        TO WS-ISSUE-COD-TMP              
032300        MOVE 'EL TEXTO NO TIENE UNA FRASE DE LLAMADO A LA ACCION'         
032400                                          TO WS-ISSUE-MSG-TMP             
032500        PERFORM 1900-AGREGO-ISSUE                                         
032600     END-IF.                                                              
032700                                                                          
032800*------------------------------------------------------------*            
032900*30/01/2004 LFG TK-0410 ARMADO GENERICO DE UNA LINEA DE LA                
033000*                       TABLA WVALID-ISSUE, SEGUN PLANILLA                
033100*------------------------------------------------------------*            
033200 1900-AGREGO-ISSUE.                                                       
033300*    LAS ENTRADAS SE VAN CARGANDO EN ORDEN, WVALID-CANT-ISSUES            
033400*    TAMBIEN SIRVE DE SUBINDICE DE LA PROXIMA LIBRE                       
033500     ADD 1                     TO WVALID-CANT-ISSUES.                     
033600     SET IDX-WVALID-ISS         TO WVALID-CANT-ISSUES.                    
033700     MOVE WS-ISSUE-COD-TMP                                                
033800                       TO WVALID-ISSUE-COD(IDX-WVALID-ISS).               
033900     MOVE WS-ISSUE-MSG-TMP                                                
034000                       TO WVALID-ISSUE-MSG(IDX-WVALID-ISS).               
034100                                                                          
034200******************************************************************        
034300*2000-AUTOCORRIJO / FIN-2000                                              
034400*APLICA LOS 4 PASOS DE LA PLANILLA DE AUTOCORRECCION, EN ORDEN,           
034500*SOBRE UNA COPIA DE TRABAJO DEL TEXTO ORIGINAL                            
034600******************************************************************        
034700 2000-AUTOCORRIJO.                                                        
034800*    SE PARTE SIEMPRE DEL TEXTO ORIGINAL; SI 2000 SE LLAMA                
034900*    DE NUEVO NO ACUMULA CORRECCIONES DE UNA PASADA ANTERIOR              
035000     MOVE WVALID-TEXTO-IN      TO WS-TEXTO-WORK.                          
035100     PERFORM 2010-PASO-TRIM.                                              
035200     PERFORM 2020-PASO-SIGNOS.                                            
035300     PERFORM 2030-PASO-MAYUSCULAS.                                        
035400     PERFORM 2040-PASO-LARGO.                                             
035500     MOVE WS-TEXTO-WORK        TO WVALID-TEXTO-OUT.                       
035600 FIN-2000.                                                                
035700     EXIT.                                                                
035800                                                                          
035900*------------------------------------------------------------*            
036000*02/10/1995 RZH TK-0281 RECORTA ESPACIOS AL PRINCIPIO Y AL                
036100*                       FINAL Y DEJA EL TEXTO JUSTIFICADO A LA            
036200*                       IZQUIERDA EN LA POSICION 1                        
036300*------------------------------------------------------------*            
036400 2010-PASO-TRIM.                                                          
036500*    UBICA PRIMERA Y ULTIMA POSICION OCUPADA PARA RECORTAR                
036600*    LOS BLANCOS DE AMBOS EXTREMOS DE UN SOLO SAQUE                       
036700     MOVE WS-TEXTO-WORK        TO WS-CAMPO-SCAN.                          
036800     PERFORM 9000-CALCULO-FIN.                                            
036900     PERFORM 9020-CALCULO-INICIO.                                         
037000     MOVE SPACES               TO WS-TEXTO-WORK2.                         
037100     IF WS-POS-FIN NOT < WS-POS-INICIO                                    
037200        COMPUTE WS-LARGO-RECORTE =                                        
037300                WS-POS-FIN - WS-POS-INICIO + 1                            
037400        MOVE WS-CAMPO-SCAN(WS-POS-INICIO:WS-LARGO-RECORTE)                
037500                TO WS-TEXTO-WORK2(1:WS-LARGO-RECORTE)                     
037600     END-IF.                                                              
037700     MOVE WS-TEXTO-WORK2       TO WS-TEXTO-WORK.                          
037800                                                                          
037900*------------------------------------------------------------*            
038000*02/10/1995 RZH TK-0281 COLAPSA CUALQUIER CORRIDA DE SIGNOS DE            
038100*                       EXCLAMACION SEGUIDOS A UNO SOLO                   
038200*------------------------------------------------------------*            
038300 2020-PASO-SIGNOS.                                                        
038400*    RECORRE CARACTER A CARACTER Y SOLO COPIA UN SIGNO DE                 
038500*    EXCLAMACION SI EL ANTERIOR NO ERA TAMBIEN UN SIGNO                   
038600     MOVE SPACES               TO WS-TEXTO-WORK2.                         
038700     MOVE 1                    TO WS-PTR-AUTOC.                           
038800     MOVE SPACE                TO WS-ULTIMO-CHAR.                         
038900     PERFORM 2021-COPIO-UN-CARACTER                                       
039000        VARYING WS-POS-SCAN FROM 1 BY 1 UNTIL WS-POS-SCAN > 240.          
039100     MOVE WS-TEXTO-WORK2       TO WS-TEXTO-WORK.                          
039200                                                                          
039300 2021-COPIO-UN-CARACTER.                                                  
039400*    DESCARTA EL CARACTER SI REPITE UN SIGNO DE EXCLAMACION               
039500     IF WS-WORK-CHAR(WS-POS-SCAN) = '!' AND WS-ULTIMO-CHAR = '!'          
039600        CONTINUE                                                          
039700     ELSE                                                                 
039800        MOVE WS-WORK-CHAR(WS-POS-SCAN)                                    
039900                               TO WS-WORK2-CHAR(WS-PTR-AUTOC)             
040000        ADD 1                  TO WS-PTR-AUTOC                            
040100     END-IF.                                                              
040200     MOVE WS-WORK-CHAR(WS-POS-SCAN) TO WS-ULTIMO-CHAR.                    
040300                                                                          
040400*------------------------------------------------------------*            
040500*02/10/1995 RZH TK-0281 BAJA A MINUSCULA CUALQUIER PALABRA DE             
040600*                       4 O MAS MAYUSCULAS SEGUIDAS Y DEJA EN             
040700*                       MAYUSCULA SOLO LA PRIMERA LETRA                   
040800*------------------------------------------------------------*            
040900 2030-PASO-MAYUSCULAS.                                                    
041000*    RECORRE CARACTER A CARACTER BUSCANDO CORRIDAS DE 4 O                 
041100*    MAS MAYUSCULAS PARA BAJARLAS (2031/2032)                             
041200     MOVE ZERO                 TO WS-CORRIDA-MAYUS.                       
041300     PERFORM 2031-REVISO-POSICION-AUTOC                                   
041400        VARYING WS-POS-SCAN FROM 1 BY 1 UNTIL WS-POS-SCAN > 240.          
041500                                                                          
041600 2031-REVISO-POSICION-AUTOC.                                              
041700*    MIENTRAS SIGUE EN MAYUSCULA, SUMA A LA CORRIDA; AL                   
041800*    CORTARSE, SI LA CORRIDA LLEGO A 4 SE CORRIGE                         
041900     IF WS-WORK-CHAR(WS-POS-SCAN) IS WS-CLASE-MAYUSCULA                   
042000        ADD 1 TO WS-CORRIDA-MAYUS                                         
042100     ELSE                                                                 
042200        IF WS-CORRIDA-MAYUS NOT < 4                                       
042300           PERFORM 2032-CORRIJO-CORRIDA                                   
042400        END-IF                                                            
042500        MOVE ZERO              TO WS-CORRIDA-MAYUS                        
042600     END-IF.                                                              
042700                                                                          
042800 2032-CORRIJO-CORRIDA.                                                    
042900*    LA CORRIDA A CORREGIR EMPIEZA WS-CORRIDA-MAYUS                       
043000*    POSICIONES ANTES DE DONDE SE CORTO                                   
043100     COMPUTE WS-INICIO-CORRIDA =                                          
043200             WS-POS-SCAN - WS-CORRIDA-MAYUS.                              
043300     INSPECT WS-TEXTO-WORK(WS-INICIO-CORRIDA:WS-CORRIDA-MAYUS)            
043400        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
043500                TO 'abcdefghijklmnopqrstuvwxyz'.                          
043600     INSPECT WS-TEXTO-WORK(WS-INICIO-CORRIDA:1)                           
043700        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
043800                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
043900                                                                          
044000*------------------------------------------------------------*            
044100*20/03/1996 RZH TK-0298 / 25/07/1997 LFG TK-0338 RECORTA A 220            
044200*                       POSICIONES Y SACA LOS SIGNOS FINALES              
044300*                       QUE QUEDEN SUELTOS                                
044400*------------------------------------------------------------*            
044500 2040-PASO-LARGO.                                                         
044600*    SI EL TEXTO YA CORREGIDO SIGUE PASANDO LAS 220                       
044700*    POSICIONES, SE RECORTA Y SE LIMPIA EL SIGNO SUELTO                   
044800*    QUE HAYA QUEDADO AL FINAL DEL CORTE                                  
044900     MOVE WS-TEXTO-WORK         TO WS-CAMPO-SCAN.                         
045000     PERFORM 9000-CALCULO-FIN.                                            
045100     IF WS-POS-FIN > 220                                                  
045200        MOVE SPACES                      TO WS-TEXTO-WORK2                
045300        MOVE WS-TEXTO-WORK(1:220)        TO WS-TEXTO-WORK2(1:220)         
045400        MOVE WS-TEXTO-WORK2              TO WS-TEXTO-WORK                 
045500        MOVE 220                         TO WS-POS-FIN                    
045600        PERFORM 2041-RECORTO-FINALES                                      
045700           UNTIL WS-POS-FIN = ZERO                                        
045800              OR (WS-WORK-CHAR(WS-POS-FIN) NOT = SPACE AND                
045900                  WS-WORK-CHAR(WS-POS-FIN) NOT = ',' AND                  
046000                  WS-WORK-CHAR(WS-POS-FIN) NOT = '.' AND                  
046100                  WS-WORK-CHAR(WS-POS-FIN) NOT = ';')                     
046200     END-IF.                                                              
046300                                                                          
046400 2041-RECORTO-FINALES.                                                    
046500*    RETROCEDE DE UNO EN UNO BLANQUEANDO HASTA ENCONTRAR UNA              
046600*    LETRA O NUMERO, PARA NO DEJAR UN SIGNO SUELTO AL FINAL               
046700     MOVE SPACE                 TO WS-WORK-CHAR(WS-POS-FIN).              
046800     SUBTRACT 1 FROM WS-POS-FIN.                                          
046900                                                                          
047000******************************************************************        
047100*9000-CALCULO-FIN / 9010-ACHICO-FIN                                       
047200*BUSCA LA ULTIMA POSICION OCUPADA DE WS-CAMPO-SCAN, ESCANEANDO            
047300*DESDE EL FINAL DEL CAMPO HACIA ATRAS (EQUIVALE AL LARGO REAL             
047400*CUANDO EL TEXTO ESTA JUSTIFICADO DESDE LA POSICION 1)                    
047500******************************************************************        
047600 9000-CALCULO-FIN.                                                        
047700*    PARTE DESDE EL FINAL DEL CAMPO (240) Y RETROCEDE                     
047800     MOVE 240                  TO WS-POS-FIN.                             
047900     PERFORM 9010-ACHICO-FIN                                              
048000        UNTIL WS-SCAN-CHAR(WS-POS-FIN) NOT = SPACE                        
048100           OR WS-POS-FIN = 1.                                             
048200                                                                          
048300 9010-ACHICO-FIN.                                                         
048400*    UN PASO DE RETROCESO DE 9000                                         
048500     SUBTRACT 1 FROM WS-POS-FIN.                                          
048600                                                                          
048700******************************************************************        
048800*9020-CALCULO-INICIO / 9030-AVANZO-INICIO                                 
048900*BUSCA LA PRIMERA POSICION OCUPADA DE WS-CAMPO-SCAN, ESCANEANDO           
049000*DESDE LA POSICION 1 HACIA ADELANTE                                       
049100******************************************************************        
049200 9020-CALCULO-INICIO.                                                     
049300*    PARTE DESDE LA POSICION 1 Y AVANZA                                   
049400     MOVE 1                    TO WS-POS-INICIO.                          
049500     PERFORM 9030-AVANZO-INICIO                                           
049600        UNTIL WS-SCAN-CHAR(WS-POS-INICIO) NOT = SPACE                     
049700           OR WS-POS-INICIO = 240.                                        
049800                                                                          
049900 9030-AVANZO-INICIO.                                                      
050000*    UN PASO DE AVANCE DE 9020                                            
050100     ADD 1 TO WS-POS-INICIO.                                              
