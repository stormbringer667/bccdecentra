000100*----------------------------------------------------------------*        
000200*COPY DE FLUJO FEATURES (AGREGACION ALTERNATIVA POR CLIENTE)     *        
000300*ENTRADA PLANA: UNA LINEA POR TRANSACCION, CON DATOS DEL CLIENTE *        
000400*----------------------------------------------------------------*        
000500 01  REG-TXN-PLANA.                                                       
000600     03 TXP-CLIENTE-COD             PIC  9(06).                           
000700     03 TXP-NOMBRE                  PIC  X(20).                           
000800     03 TXP-ESTADO-CRUDO            PIC  X(02).                           
000900     03 TXP-CIUDAD                  PIC  X(15).                           
001000     03 TXP-FECHA.                                                        
001100        05 TXP-FECHA-AAAA           PIC  9(04).                           
001200        05 TXP-FECHA-MM             PIC  9(02).                           
001300        05 TXP-FECHA-DD             PIC  9(02).                           
001400     03 TXP-CATEGORIA               PIC  X(02).                           
001500     03 TXP-MONTO                   PIC  S9(09)V99.                       
001600     03 FILLER                      PIC  X(02).                           
001700*----------------------------------------------------------------*        
001800*AREA DE TRABAJO ACUMULADA DEL CLIENTE EN CORTE                  *        
001900*----------------------------------------------------------------*        
002000 01  WFEAT-CLIENTE.                                                       
002100     03 WFEAT-CLIENTE-COD           PIC  9(06).                           
002200     03 WFEAT-NOMBRE                PIC  X(20).                           
002300     03 WFEAT-PRIMER-NOMBRE         PIC  X(20).                           
002400     03 WFEAT-ESTADO-NORM           PIC  X(02).                           
002500     03 WFEAT-CANT-MESES            PIC  9(02)  COMP.                     
002600     03 WFEAT-MES OCCURS 12 TIMES                                         
002700                   INDEXED BY IDX-WFEAT-MES                               
002800                   PIC  9(02)  COMP.                                      
002900     03 WFEAT-GASTO-CATEGORIA OCCURS 11 TIMES                             
003000                              INDEXED BY IDX-WFEAT-CAT                    
003100                              PIC  9(11)V99.                              
003200     03 WFEAT-GASTO-TOTAL           PIC  9(11)V99.                        
003300     03 FILLER                      PIC  X(02).                           
003400*----------------------------------------------------------------*        
003500*LINEA COLUMNAR DEL REPORTE FEATURES-RPT                         *        
003600*----------------------------------------------------------------*        
003700 01  WFEAT-LINEA-RPT.                                                     
003800     03 WFR-CLIENTE-COD             PIC  9(06).                           
003900     03 FILLER                      PIC  X(02).                           
004000     03 WFR-ESTADO-NORM             PIC  X(02).                           
004100     03 FILLER                      PIC  X(02).                           
004200     03 WFR-CANT-MESES              PIC  ZZ9.                             
004300     03 FILLER                      PIC  X(02).                           
004400     03 WFR-GASTO-TOTAL             PIC  Z,ZZZ,ZZZ,ZZ9.99.                
004500     03 FILLER                      PIC  X(02).                           
004600     03 WFR-GASTO-PROMEDIO-MES      PIC  Z,ZZZ,ZZZ,ZZ9.99.                
004700     03 FILLER                      PIC  X(02).                           
004800     03 WFR-CATEGORIA-TOP OCCURS 3 TIMES                                  
004900                           INDEXED BY IDX-WFR-TOP                         
005000                           PIC  X(03).                                    
005100     03 FILLER                      PIC  X(37).                           
