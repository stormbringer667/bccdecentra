000100*----------------------------------------------------------------*        
000200*COPY DE REGISTRO DE RECOMENDACION (SALIDA)                      *        
000300*LONGITUD DE REGISTRO (250)                                      *        
000400*----------------------------------------------------------------*        
000500 01  REG-RECO.                                                            
000600     03 RECO-CLIENTE-COD            PIC  9(06).                           
000700     03 RECO-PRODUCTO               PIC  X(02).                           
000800     03 RECO-TEXTO-PUSH             PIC  X(240).                          
000900     03 FILLER                      PIC  X(02).                           
