000100*----------------------------------------------------------------*        
000200*COPY DE REGISTRO MAESTRO DE CLIENTES (PUSH-NOTIFICATION)        *        
000300*LONGITUD DE REGISTRO (61)                                       *        
000400*----------------------------------------------------------------*        
000500*  CLI-ESTADO NORMALIZADO: ST=ESTUDIANTE   ZP=SALARIAL           *        
000600*                          PR=PREMIUM      SD=ESTANDAR (DEFAULT) *        
000700*----------------------------------------------------------------*        
000800 01  REG-CLIENTE.                                                         
000900     03 CLI-CODIGO                  PIC  9(06).                           
001000     03 CLI-NOMBRE                  PIC  X(20).                           
001100     03 CLI-ESTADO                  PIC  X(02).                           
001200        88 88-CLI-ES-ESTUDIANTE              VALUE 'ST'.                  
001300        88 88-CLI-ES-SALARIAL                VALUE 'ZP'.                  
001400        88 88-CLI-ES-PREMIUM                 VALUE 'PR'.                  
001500        88 88-CLI-ES-ESTANDAR                VALUE 'SD'.                  
001600     03 CLI-EDAD                    PIC  9(03).                           
001700     03 CLI-CIUDAD                  PIC  X(15).                           
001800     03 CLI-SALDO-PROMEDIO          PIC  9(11)V99.                        
001900     03 FILLER                      PIC  X(02).                           
